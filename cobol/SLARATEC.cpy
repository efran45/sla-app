000100*****************************************************************
000200* SLARATEC - CALLER-SIDE PARAMETER LAYOUT FOR THE SLARATE
000300* SUBPROGRAM.  MUST STAY IN STEP WITH SLARATE'S OWN LINKAGE
000400* SECTION - THIS IS THE COPYBOOK THAT SHOULD HAVE BEEN SHARED
000500* BUT SLARATE WAS WRITTEN BEFORE THE SHOP OWNED A COPYLIB SLOT
000600* FOR IT.  CHECK BOTH SIDES WHEN CHANGING EITHER ONE.
000700*
000800* 03/19/02 DLM - DROPPED THE DATE-DEFAULT FIELDS (SLARATE-DATE-IN,
000900* SLARATE-DATE-OUT, 88 DATE-DEFAULT) WHEN THAT FUNCTION WAS
001000* RETIRED FROM SLARATE ITSELF - CR-02-0119.  RATE-CALC ('R') IS
001100* THE ONLY FUNCTION SWITCH VALUE LEFT.
001200*****************************************************************
001300 01  SLARATE-REC.
001400     05  SLARATE-FUNC-SW             PIC X(01).
001500         88  RATE-CALC                   VALUE 'R'.
001600*        TRACE-DISPLAY VIEWS OF THE TWO INPUT COUNTS - NOT USED
001700*        IN ANY CALLER'S LOGIC, ONLY FOR A DUMP READER.
001800     05  SLARATE-MET-COUNT           PIC 9(05) COMP.
001900     05  SLARATE-MET-COUNT-X REDEFINES SLARATE-MET-COUNT
002000                                     PIC X(02).
002100     05  SLARATE-TOTAL-COUNT         PIC 9(05) COMP.
002200     05  SLARATE-TOTAL-COUNT-X REDEFINES SLARATE-TOTAL-COUNT
002300                                     PIC X(02).
002400     05  SLARATE-RATE-OUT            PIC 9(03)V9(01) COMP-3.
002500     05  SLARATE-RATE-OUT-X REDEFINES SLARATE-RATE-OUT
002600                                     PIC X(04).
002700     05  SLARATE-BAND-OUT            PIC X(07).
002800 01  SLARATE-RETURN-CD               PIC 9(04) COMP.
