000100*****************************************************************
000200* SLALPMTB - IN-MEMORY LPM TICKET LOOKUP TABLE.
000300* LOADED ONCE BY SLARPT FROM THE SORTED LPM TICKET FILE AND
000400* PASSED ON THE CALL TO SLAIDENT/SLARESOL SO NEITHER SUBPROGRAM
000500* HAS TO RE-OPEN OR RE-READ THE LPM FILE FOR EVERY ACS TICKET.
000600*****************************************************************
000700 01  LPM-TABLE-CONTROL.
000800     05  LPM-TABLE-COUNT             PIC 9(05) COMP.
000900     05  FILLER                      PIC X(05).
001000 01  LPM-TICKET-TBL.
001100     05  LPM-TBL-ROW OCCURS 500 TIMES
001200             ASCENDING KEY IS LPM-TBL-KEY
001300             INDEXED BY LPM-TBL-IDX.
001400         10  LPM-TBL-KEY             PIC X(10).
001500         10  LPM-TBL-CREATED-DATE    PIC 9(08).
001600         10  LPM-TBL-STATUS          PIC X(20).
001700         10  LPM-TBL-CATEGORY        PIC X(20).
001800         10  LPM-TBL-READY-DATE      PIC 9(08).
001900         10  FILLER                  PIC X(02).
