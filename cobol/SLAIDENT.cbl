000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLAIDENT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/18/91.
000600 DATE-COMPILED. 02/18/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EVALUATES THE "IDENTIFICATION OF
001300*          RESOLUTION" SLA FOR BCBSLA CONFIGURATION-ISSUE
001400*          TICKETS.  A SOURCE (ACS) TICKET MUST HAVE A LINKED
001500*          LPM TICKET IN CATEGORY "BREAK FIX" WITHIN 30 BUSINESS
001600*          DAYS OF THE ACS TICKET BEING RAISED.
001700*
001800*          CALLED ONCE PER RUN BY SLARPT.  SLARPT HAS ALREADY
001900*          LOADED THE LPM TICKET TABLE - THIS PROGRAM ONLY
002000*          OPENS AND READS THE ACS TICKET FILE.  RESULTS ARE
002100*          RETURNED IN THE RESULT TABLE AND SUMMARY RECORD
002200*          PASSED ON THE CALL.
002300*
002400*          SLARESOL IS THIS PROGRAM'S TWIN FOR THE "RESOLUTION"
002500*          SLA - SAME SHAPE, DIFFERENT LINK-MATCH RULE AND
002600*          TARGET-DAYS.  KEEP THE TWO IN STEP WHEN ONE CHANGES.
002700*
002800*          A TICKET LANDS IN EXACTLY ONE OF THREE BUCKETS:
002900*              MET         - LINKED LPM BREAK-FIX FOUND WITHIN
003000*                            30 BUSINESS DAYS OF THE ACS TICKET
003100*              BREACHED    - NO QUALIFYING LINK FOUND AND MORE
003200*                            THAN 30 BUSINESS DAYS HAVE ELAPSED,
003300*                            OR A LINK WAS FOUND BUT LATE
003400*              IN PROGRESS - NO QUALIFYING LINK YET AND 30
003500*                            BUSINESS DAYS HAVE NOT YET ELAPSED
003600*          A TICKET WHOSE STATUS IS CLOSED, RESOLVED OR CANCELED
003700*          WITH NO QUALIFYING LINK IS EXCLUDED FROM THE RUN
003800*          ENTIRELY RATHER THAN FORCED INTO ONE OF THE THREE
003900*          BUCKETS ABOVE - SEE 220-CHECK-EXCLUSION.
004000*
004100*          THIS PROGRAM DOES NOT OPEN THE LPM EXTRACT - SLARPT
004200*          READS AND TABLE-LOADS THE LPM TICKET FILE ONCE, THEN
004300*          CALLS THIS PROGRAM AND SLARESOL IN TURN AGAINST THE
004400*          SAME IN-MEMORY TABLE.  THAT WAY THE LPM FILE IS ONLY
004500*          READ ONCE PER RUN NO MATTER HOW MANY SLAS ARE CHECKED
004600*          AGAINST IT - SEE SLARPT'S OWN REMARKS.
004700*
004800*          NEITHER THIS PROGRAM NOR SLARESOL WRITES A REPORT OF
004900*          ITS OWN - THE SHARED RESULT TABLE AND SUMMARY RECORD
005000*          ARE HANDED BACK TO SLARPT, WHICH DOES ALL THE PRINTING
005100*          AFTER BOTH SLAS HAVE BEEN EVALUATED AND THE RESULTS
005200*          SORTED TOGETHER.
005300*
005400*****************************************************************
005500*CHANGE LOG.
005600*    02/18/91  JS   ORIGINAL PROGRAM - CR-91-0447
005700*    09/02/91  RTC  BUSINESS-DAY LOGIC MOVED OUT TO SLABUSDY SO
005800*                    SLARESOL COULD SHARE IT - CR-91-0603
005900*    03/11/93  DLM  COMPLIANCE RATE/BAND CALC MOVED TO SLARATE -
006000*                    CR-93-0084
006100*    07/22/95  RTC  ADDED THE RESULT-TABLE OVERFLOW CHECK AFTER
006200*                    A LARGE TEST FILE ABENDED WITH A 0C4 -
006300*                    CR-95-0290
006400*    05/14/98  KMH  Y2K - REVIEWED DATE FIELDS, ALL FULL 8-DIGIT
006500*                    ON INPUT, NO CHANGE REQUIRED - CR-98-1140
006600*    10/27/98  KMH  Y2K RETEST - CENTURY ROLLOVER VERIFIED IN
006700*                    REGRESSION - CR-98-1140
006800*    02/02/01  RTC  NO LOGIC CHANGE - ADDED THIS BANNER'S CURRENT
006900*                    FORMAT PER SHOP STANDARDS MEMO 2001-04
007000*    03/19/02  DLM  NO LOGIC CHANGE - SLARATEC LINKAGE MIRROR WAS
007100*                    NARROWED WHEN SLARATE'S RETIRED DATE-DEFAULT
007200*                    FUNCTION WAS DROPPED, RECOMPILED TO PICK UP
007300*                    THE NEW COPYBOOK - CR-02-0119
007400*    08/07/95  RTC  RETEST NOTE - THE 07/22/95 OVERFLOW FIX WAS
007500*                    VERIFIED AGAINST A 640-TICKET TEST EXTRACT,
007600*                    ABEND FIRES CLEANLY AT ROW 501 - CR-95-0290
007700*    11/30/92  DLM  RETEST NOTE - RAN A FULL YEAR OF 1992 DATES
007800*                    THROUGH SLABUSDY TO CONFIRM THE LEAP-DAY FIX
007900*                    HOLDS FOR EVERY MONTH BOUNDARY, NOT JUST
008000*                    FEBRUARY - CR-92-0118
008100*    04/02/93  DLM  NO LOGIC CHANGE - COMPARED THIS PROGRAM'S OWN
008200*                    RATE ARITHMETIC AGAINST SLARATE'S NEW OUTPUT
008300*                    ON A MONTH OF PRODUCTION DATA BEFORE CUTOVER,
008400*                    RESULTS MATCHED TO THE TENTH - CR-93-0084
008500*    03/02/96  SGP  NO LOGIC CHANGE - RECOMPILED UNDER THE SHOP'S
008600*                    NEW STANDARD SLAABEND COPY MEMBER, SAME
008700*                    CHANGE MADE ACROSS ALL SLA-CHECKER PROGRAMS
008800*                    THIS WEEK
008900*    06/19/98  KMH  Y2K PREP - CONFIRMED SLAACSTK'S ACS-CREATED-
009000*                    DATE FIELD WAS ALREADY WIDENED TO A FULL
009100*                    8-DIGIT CCYYMMDD ON THE EXTRACT SIDE BEFORE
009200*                    THIS PROGRAM'S OWN Y2K REVIEW BEGAN -
009300*                    CR-98-1140
009400*****************************************************************
009500*
009600 ENVIRONMENT DIVISION.
009700*        CONFIGURATION SECTION IS BOILERPLATE FOR EVERY BATCH
009800*        PROGRAM IN THIS SHOP - SEE THE SHOP STANDARDS MANUAL.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-390.
010100 OBJECT-COMPUTER. IBM-390.
010200 SPECIAL-NAMES.
010300     C01 IS NEXT-PAGE.
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600*        A PLAIN PRINT STREAM - USED ONLY FOR THE ABEND DUMP LINE,
010700*        THIS PROGRAM HAS NO OTHER REPORT OUTPUT OF ITS OWN.
010800     SELECT SYSOUT
010900     ASSIGN TO UT-S-SYSOUT
011000         ORGANIZATION IS SEQUENTIAL.
011100
011200*        THE ACS EXTRACT IS READ ONCE, TOP TO BOTTOM, NO KEYED
011300*        ACCESS - SO SEQUENTIAL IS THE ONLY ACCESS MODE NEEDED.
011400     SELECT ACSTICK-FILE
011500     ASSIGN TO UT-S-ACSTICK
011600         ACCESS MODE IS SEQUENTIAL
011700         FILE STATUS IS IFCODE.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100*        STANDARD 132-BYTE PRINT LINE - IN THIS PROGRAM SYSOUT
012200*        ONLY EVER RECEIVES THE ONE ABEND LINE FROM SLAABEND, IT
012300*        CARRIES NO REPORT HEADINGS OR DETAIL LINES OF ITS OWN.
012400 FD  SYSOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SYSOUT-REC.
013000 01  SYSOUT-REC                      PIC X(132).
013100
013200*        SOURCE TICKETS RAISED IN ACS FOR THE BCBSLA HEALTH
013300*        PLAN, ARBITRARY ORDER, ONE RECORD PER TICKET.
013400 FD  ACSTICK-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 145 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS ACS-TICKET-REC.
014000*        SEE SLAACSTK ITSELF FOR THE FULL 145-BYTE LAYOUT - THE
014100*        FIELDS THIS PROGRAM ACTUALLY TOUCHES ARE ACS-TICKET-KEY,
014200*        ACS-PLAN-CD (VIA THE 88-LEVEL ACS-PLAN-IS-BCBSLA),
014300*        ACS-CREATED-DATE, ACS-STATUS, ACS-SOURCE-OF-ID,
014400*        ACS-CATEGORY-MIGRATED AND THE ACS-LINKED-KEY TABLE.
014500 COPY SLAACSTK.
014600
014700*        WORKING-STORAGE IS ORGANIZED SWITCHES FIRST, THEN CASE-
014800*        FOLDING WORK AREAS, THEN PER-TICKET SCRATCH FIELDS, THEN
014900*        THE SHARED COPYBOOKS - ROUGHLY THE ORDER THEY GET TOUCHED
015000*        READING DOWN THE PROCEDURE DIVISION.
015100 WORKING-STORAGE SECTION.
015200*        FILE STATUS FOR THE ACS EXTRACT - '10' IS THE ONLY CODE
015300*        THIS PROGRAM TESTS FOR, ANY OTHER NON-SPACE CODE FALLS
015400*        THROUGH TO WHATEVER THE RUNTIME DOES WITH IT.
015500 01  FILE-STATUS-CODES.
015600     05  IFCODE                      PIC X(02).
015700         88  CODE-READ                   VALUE SPACES.
015800         88  NO-MORE-ACSTICK              VALUE '10'.
015900
016000*        MORE-DATA-SW DRIVES THE 100-MAINLINE READ LOOP.  THE
016100*        OTHER TWO ARE SCRATCH FOR A SINGLE TICKET'S EVALUATION
016200*        AND ARE RESET AT THE TOP OF 200-EVALUATE-TICKET EACH TIME
016300*        THROUGH THE LOOP.
016400 01  FLAGS-AND-SWITCHES.
016500     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
016600         88  NO-MORE-DATA                VALUE 'N'.
016700     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
016800         88  WS-MATCH-FOUND              VALUE 'Y'.
016900     05  WS-EXCLUDE-SW                PIC X(01) VALUE 'N'.
017000         88  WS-TICKET-EXCLUDED          VALUE 'Y'.
017100
017200*        THE ACS AND LPM EXTRACTS ARE NOT GUARANTEED UPPERCASE -
017300*        95-0290'S TEST FILE HAD MIXED-CASE STATUS TEXT ON A
017400*        HANDFUL OF ROWS.  THESE TWO TABLES DRIVE THE INSPECT
017500*        CONVERTING CALLS IN 215-CHECK-CATEGORY AND
017600*        220-CHECK-EXCLUSION SO THE 88-LEVEL COMPARES BELOW WORK
017700*        REGARDLESS OF HOW THE SOURCE SYSTEM CASED THE TEXT.
017800 01  WS-CASE-FOLD-TABLES.
017900     05  WS-LOWER-ALPHABET           PIC X(26)
018000             VALUE 'abcdefghijklmnopqrstuvwxyz'.
018100     05  WS-UPPER-ALPHABET           PIC X(26)
018200             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018300
018400*        UPPERCASED WORKING COPY OF ACS-STATUS - THE FIELD ON THE
018500*        EXTRACT RECORD ITSELF IS LEFT ALONE SO THE ORIGINAL TEXT
018600*        STILL PRINTS CORRECTLY ON ANY LISTING.
018700 77  WS-STATUS-UPPER                 PIC X(20).
018800     88  WS-STATUS-CLOSED                VALUE 'CLOSED'.
018900     88  WS-STATUS-RESOLVED              VALUE 'RESOLVED'.
019000     88  WS-STATUS-CANCELED              VALUE 'CANCELED'.
019100
019200*        UPPERCASED WORKING COPY OF THE LPM TICKET'S CATEGORY -
019300*        SAME REASONING AS WS-STATUS-UPPER ABOVE.
019400 77  WS-CATEGORY-UPPER                PIC X(20).
019500     88  WS-CATEGORY-IS-BREAKFIX          VALUE 'BREAK FIX'.
019600
019700*        SCRATCH FOR ONE TICKET'S EVALUATION, BUILT IN
019800*        200-EVALUATE-TICKET AND ITS CHILDREN, CONSUMED BY
019900*        300-BUILD-RESULT.
020000 01  WS-MATCH-WORK-FLDS.
020100     05  WS-MATCH-TARGET-KEY         PIC X(10).
020200     05  WS-RESOLVED-DATE            PIC 9(08).
020300     05  WS-USE-CREATED-DATE         PIC 9(08).
020400     05  WS-DAYS-ELAPSED             PIC S9(04) COMP.
020500*        80 PERCENT OF TARGET-DAYS - THE POINT AT WHICH
020600*        320-SET-DAYS-FLAG STARTS WARNING THE DASHBOARD READER
020700*        THAT A STILL-OPEN TICKET IS APPROACHING ITS DEADLINE.
020800     05  WS-WARN-THRESHOLD           PIC S9(05)V9(02) COMP-3.
020900
021000 COPY SLARSLT.
021100*        WORKING COPY OF ONE RESULT ROW, BUILT HERE THEN COPIED
021200*        INTO THE RESULT TABLE ROW BY ROW.
021300
021400 COPY SLARATEC.
021500*        CALLER-SIDE PARAMETER AREA FOR THE END-OF-RUN CALL TO
021600*        SLARATE - SEE 400-FINALIZE-SUMMARY.
021700
021800*        DUMP-LINE LAYOUT AND THE FORCED-ABEND FIELDS - COMMON
021900*        COPYBOOK SHARED BY EVERY BATCH PROGRAM IN THIS SHOP THAT
022000*        NEEDS TO END A RUN WITH A NONZERO CONDITION CODE.
022100 COPY SLAABEND.
022200
022300*        SLARPT PASSES ITS OWN RUN-DATE, THE LPM TABLE IT ALREADY
022400*        LOADED, AND THE SHARED RESULT TABLE AND SUMMARY RECORD -
022500*        THIS PROGRAM NEVER OPENS THE LPM EXTRACT ITSELF.  ALL
022600*        THREE OF THE COPY MEMBERS BELOW ARE SHARED WORD FOR WORD
022700*        WITH SLARESOL AND SLARPT SO THE THREE PROGRAMS AGREE ON
022800*        THE SHAPE OF WHAT PASSES BETWEEN THEM ON THE CALL.
022900 LINKAGE SECTION.
023000 01  RUN-DATE                     PIC 9(08).
023100 COPY SLALPMTB.
023200 COPY SLARSLTB.
023300 COPY SLASUMRY.
023400*        ZERO ON RETURN - THIS PROGRAM SIGNALS TROUBLE VIA THE
023500*        1000-ABEND-RTN FORCED ABEND, NOT A NONZERO RETURN CODE.
023600 01  RETURN-CD                    PIC 9(04) COMP.
023700
023800*        HOUSEKEEPING, THEN ONE PASS OF MAINLINE PER ACS RECORD,
023900*        THEN CLEANUP - THE SHOP'S USUAL THREE-STAGE SHAPE FOR A
024000*        SEQUENTIAL READ-AND-PROCESS PROGRAM.
024100 PROCEDURE DIVISION USING RUN-DATE, LPM-TABLE-CONTROL,
024200         LPM-TICKET-TBL, SLA-RESULT-TABLE-CTL, SLA-RESULT-TBL,
024300         SLA-SUMMARY-REC, RETURN-CD.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT
024600             UNTIL NO-MORE-DATA.
024700     PERFORM 900-CLEANUP THRU 900-EXIT.
024800     MOVE ZERO TO RETURN-CD.
024900     GOBACK.
025000
025100*        OPEN THE FILES AND PRIME THE READ LOOP WITH THE FIRST
025200*        RECORD.  SLA-RESULT-TABLE-CTL AND SLA-SUMMARY-REC ARE
025300*        SHARED WITH SLARESOL ON THE SAME RUN SO BOTH ARE
025400*        EXPLICITLY ZEROED HERE RATHER THAN TRUSTED TO COME IN
025500*        CLEAN FROM THE CALLER.
025600 000-HOUSEKEEPING.
025700     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
025800*        SLARPT ALREADY ZEROES SLA-RESULT-TABLE-CTL AND
025900*        SLA-SUMMARY-REC BEFORE THIS CALL, ONCE PER SLA - THE
026000*        IDENTIFICATION AND RESOLUTION DASHBOARDS ARE TWO
026100*        SEPARATE REPORTS, NOT ONE COMBINED RUN, SO THE TABLE IS
026200*        NEVER SHARED ACROSS BOTH CALLS.  THIS INITIALIZE IS
026300*        DEFENSIVE - HARMLESS IF SLARPT'S OWN ZEROING EVER MOVED.
026400     INITIALIZE SLA-SUMMARY-REC, SLA-RESULT-TABLE-CTL.
026500     OPEN INPUT ACSTICK-FILE.
026600     OPEN OUTPUT SYSOUT.
026700     READ ACSTICK-FILE
026800         AT END
026900             MOVE 'N' TO MORE-DATA-SW
027000     END-READ.
027100 000-EXIT.
027200     EXIT.
027300
027400*        ONE ITERATION PER ACS RECORD.  ONLY BCBSLA-PLAN TICKETS
027500*        ARE IN SCOPE FOR THIS SLA - EVERYTHING ELSE ON THE
027600*        EXTRACT IS SIMPLY SKIPPED, NOT COUNTED AS EXCLUDED.
027700 100-MAINLINE.
027800     MOVE '100-MAINLINE' TO PARA-NAME.
027900     IF ACS-PLAN-IS-BCBSLA
028000         PERFORM 200-EVALUATE-TICKET THRU 200-EXIT.
028100     READ ACSTICK-FILE
028200         AT END
028300             MOVE 'N' TO MORE-DATA-SW
028400     END-READ.
028500 100-EXIT.
028600     EXIT.
028700
028800*        DECIDE WHERE ONE TICKET LANDS.  FIRST LOOK FOR A
028900*        QUALIFYING LINKED LPM TICKET; IF NONE IS FOUND, CHECK
029000*        WHETHER THE TICKET IS ALREADY CLOSED/RESOLVED/CANCELED
029100*        WITH NO LINK AND SHOULD BE DROPPED FROM THE RUN ENTIRELY
029200*        RATHER THAN SCORED - OTHERWISE BUILD A RESULT ROW.
029300 200-EVALUATE-TICKET.
029400     MOVE '200-EVALUATE-TICKET' TO PARA-NAME.
029500     MOVE SPACES TO WS-MATCH-TARGET-KEY.
029600     MOVE ZERO TO WS-RESOLVED-DATE.
029700     SET ACS-LINK-IDX TO 1.
029800     MOVE 'N' TO WS-MATCH-SW.
029900     MOVE 'N' TO WS-EXCLUDE-SW.
030000     PERFORM 210-SCAN-ONE-LINK THRU 210-EXIT
030100         VARYING ACS-LINK-IDX FROM 1 BY 1
030200         UNTIL ACS-LINK-IDX > ACS-LINK-COUNT
030300            OR WS-MATCH-FOUND.
030400     IF NOT WS-MATCH-FOUND
030500         PERFORM 220-CHECK-EXCLUSION THRU 220-EXIT
030600         IF WS-TICKET-EXCLUDED
030700             GO TO 200-EXIT.
030800     PERFORM 300-BUILD-RESULT THRU 300-EXIT.
030900 200-EXIT.
031000     EXIT.
031100
031200*        EXAMINE ONE OF THE ACS TICKET'S LINKED-TICKET SLOTS.
031300*        ONLY SLOTS PREFIXED 'LPM-' ARE EVEN CANDIDATES - THE
031400*        ACS EXTRACT CAN CARRY LINKS TO OTHER SOURCE SYSTEMS TOO,
031500*        NONE OF WHICH COUNT FOR THIS SLA.  THE LPM TABLE IS KEPT
031600*        SORTED AND SEARCHED WITH SEARCH ALL RATHER THAN A LINEAR
031700*        SEARCH FOR THE SAME REASON THE TABLE-LOAD PROGRAM SORTS
031800*        IT ON THE WAY IN.
031900 210-SCAN-ONE-LINK.
032000     MOVE '210-SCAN-ONE-LINK' TO PARA-NAME.
032100     IF ACS-LINKED-KEY(ACS-LINK-IDX) = SPACES
032200         GO TO 210-EXIT.
032300     IF ACS-LINKED-KEY(ACS-LINK-IDX)(1:4) NOT = 'LPM-'
032400         GO TO 210-EXIT.
032500     SEARCH ALL LPM-TBL-ROW
032600         AT END
032700             GO TO 210-EXIT
032800         WHEN LPM-TBL-KEY(LPM-TBL-IDX) =
032900                 ACS-LINKED-KEY(ACS-LINK-IDX)
033000             PERFORM 215-CHECK-CATEGORY THRU 215-EXIT
033100     END-SEARCH.
033200 210-EXIT.
033300     EXIT.
033400
033500*        A LINK ONLY QUALIFIES IF THE LPM TICKET'S CATEGORY IS
033600*        BREAK FIX - A LINKED ENHANCEMENT OR DEFERRED-MAINTENANCE
033700*        TICKET DOES NOT SATISFY THIS SLA EVEN THOUGH IT IS
033800*        LINKED.  ONCE A QUALIFYING LINK IS FOUND THE OUTER SEARCH
033900*        IN 200-EVALUATE-TICKET STOPS SCANNING FURTHER LINKS.
034000 215-CHECK-CATEGORY.
034100     MOVE '215-CHECK-CATEGORY' TO PARA-NAME.
034200     MOVE LPM-TBL-CATEGORY(LPM-TBL-IDX) TO WS-CATEGORY-UPPER.
034300     INSPECT WS-CATEGORY-UPPER
034400         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
034500     IF WS-CATEGORY-IS-BREAKFIX
034600         SET WS-MATCH-FOUND TO TRUE
034700         MOVE ACS-LINKED-KEY(ACS-LINK-IDX) TO WS-MATCH-TARGET-KEY
034800         MOVE LPM-TBL-CREATED-DATE(LPM-TBL-IDX)
034900             TO WS-RESOLVED-DATE.
035000 215-EXIT.
035100     EXIT.
035200
035300*        REACHED ONLY WHEN NO QUALIFYING LINK WAS FOUND.  A
035400*        TICKET ALREADY CLOSED, RESOLVED OR CANCELED WITH NO
035500*        BREAK-FIX LINK IS TREATED AS OUT OF SCOPE RATHER THAN
035600*        A BREACH - THE ASSUMPTION IS THE ISSUE WAS RESOLVED
035700*        SOME OTHER WAY THAT THIS SLA DOES NOT TRACK.
035800 220-CHECK-EXCLUSION.
035900     MOVE '220-CHECK-EXCLUSION' TO PARA-NAME.
036000     MOVE ACS-STATUS TO WS-STATUS-UPPER.
036100     INSPECT WS-STATUS-UPPER
036200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
036300     IF WS-STATUS-CLOSED OR WS-STATUS-RESOLVED
036400             OR WS-STATUS-CANCELED
036500         SET WS-TICKET-EXCLUDED TO TRUE
036600     ELSE
036700         MOVE 'N' TO WS-EXCLUDE-SW.
036800 220-EXIT.
036900     EXIT.
037000
037100*        ASSEMBLE ONE RESULT ROW FOR A TICKET THAT NEITHER
037200*        DROPPED OUT AS A MATCH NOR WAS EXCLUDED ABOVE.  IF THE
037300*        EXTRACT CAME OVER WITH A ZERO CREATED-DATE (SEEN A FEW
037400*        TIMES ON MALFORMED ACS ROWS) THE RUN DATE IS SUBSTITUTED
037500*        SO THE ELAPSED-DAYS CALCULATION BELOW NEVER GOES
037600*        NEGATIVE OR UNDEFINED.
037700 300-BUILD-RESULT.
037800     MOVE '300-BUILD-RESULT' TO PARA-NAME.
037900     MOVE SPACES TO SLA-RESULT-REC.
038000     MOVE ZERO TO RSLT-CREATED-DATE RSLT-RESOLVED-DATE
038100                  RSLT-DAYS-ELAPSED RSLT-TARGET-DAYS.
038200     MOVE ACS-TICKET-KEY TO RSLT-SOURCE-TICKET.
038300     IF ACS-CREATED-DATE = ZERO
038400         MOVE RUN-DATE TO WS-USE-CREATED-DATE
038500     ELSE
038600         MOVE ACS-CREATED-DATE TO WS-USE-CREATED-DATE.
038700     MOVE WS-USE-CREATED-DATE TO RSLT-CREATED-DATE.
038800*        ELAPSED BUSINESS DAYS RUN EITHER TO THE MATCHING LPM
038900*        TICKET'S CREATED DATE (A MATCH WAS FOUND, THE CLOCK
039000*        STOPPED THERE) OR TO TODAY'S RUN-DATE (STILL RUNNING).
039100*        SLABUSDY DOES THE ACTUAL CALENDAR WALK - SEE THAT
039200*        PROGRAM'S OWN REMARKS FOR THE WEEKEND-ONLY RULE.
039300     IF WS-MATCH-FOUND
039400         MOVE WS-MATCH-TARGET-KEY TO RSLT-TARGET-TICKET
039500         MOVE WS-RESOLVED-DATE TO RSLT-RESOLVED-DATE
039600         CALL 'SLABUSDY' USING WS-USE-CREATED-DATE,
039700             WS-RESOLVED-DATE, WS-DAYS-ELAPSED
039800     ELSE
039900         CALL 'SLABUSDY' USING WS-USE-CREATED-DATE,
040000             RUN-DATE, WS-DAYS-ELAPSED.
040100     MOVE WS-DAYS-ELAPSED TO RSLT-DAYS-ELAPSED.
040200     MOVE 30 TO RSLT-TARGET-DAYS.
040300     PERFORM 310-CLASSIFY THRU 310-EXIT.
040400     PERFORM 320-SET-DAYS-FLAG THRU 320-EXIT.
040500     MOVE ACS-SOURCE-OF-ID TO RSLT-SOURCE-OF-ID.
040600     MOVE ACS-CATEGORY-MIGRATED TO RSLT-CATEGORY-MIGRATED.
040700     PERFORM 330-SET-SORT-KEY THRU 330-EXIT.
040800     PERFORM 340-ACCUM-SUMMARY THRU 340-EXIT.
040900     PERFORM 350-STORE-RESULT-ROW THRU 350-EXIT.
041000 300-EXIT.
041100     EXIT.
041200
041300*        THE THREE-WAY MET/BREACHED/IN-PROGRESS CALL - SEE THE
041400*        BUCKET DEFINITIONS IN THE REMARKS ABOVE.  NOTE A MATCH
041500*        FOUND EXACTLY ON THE TARGET-DAYS BOUNDARY COUNTS AS MET,
041600*        NOT BREACHED (NOT GREATER THAN, NOT LESS THAN).
041700 310-CLASSIFY.
041800     MOVE '310-CLASSIFY' TO PARA-NAME.
041900     IF WS-MATCH-FOUND
042000         IF RSLT-DAYS-ELAPSED NOT GREATER THAN RSLT-TARGET-DAYS
042100             SET RSLT-STATUS-MET TO TRUE
042200         ELSE
042300             SET RSLT-STATUS-BREACHED TO TRUE
042400     ELSE
042500         IF RSLT-DAYS-ELAPSED GREATER THAN RSLT-TARGET-DAYS
042600             SET RSLT-STATUS-BREACHED TO TRUE
042700         ELSE
042800             SET RSLT-STATUS-IN-PROGRESS TO TRUE.
042900 310-EXIT.
043000     EXIT.
043100
043200*        DAYS-FLAG IS THE DASHBOARD'S EARLY-WARNING COLUMN - OVER
043300*        ONCE THE TARGET IS BLOWN, WARN AT 80 PERCENT OF TARGET,
043400*        OK OTHERWISE.  THIS RUNS REGARDLESS OF THE 310-CLASSIFY
043500*        OUTCOME SO A MET TICKET STILL SHOWS OVER IF IT WAS A
043600*        LATE MATCH.
043700 320-SET-DAYS-FLAG.
043800     MOVE '320-SET-DAYS-FLAG' TO PARA-NAME.
043900     COMPUTE WS-WARN-THRESHOLD = RSLT-TARGET-DAYS * 0.8.
044000     IF RSLT-DAYS-ELAPSED > RSLT-TARGET-DAYS
044100         MOVE 'OVER' TO RSLT-DAYS-FLAG
044200     ELSE IF RSLT-DAYS-ELAPSED > WS-WARN-THRESHOLD
044300         MOVE 'WARN' TO RSLT-DAYS-FLAG
044400     ELSE
044500         MOVE 'OK  ' TO RSLT-DAYS-FLAG.
044600 320-EXIT.
044700     EXIT.
044800
044900*        SORT KEY FOR SLARPT'S DETAIL LISTING - BREACHED FIRST,
045000*        THEN IN-PROGRESS, THEN MET, AND WITHIN EACH STATUS
045100*        NEWEST-CREATED FIRST (THE 99999999 SUBTRACTION TURNS AN
045200*        ASCENDING DATE SORT INTO A DESCENDING ONE WITHOUT A
045300*        SEPARATE DESCENDING SORT KEY DEFINITION).
045400 330-SET-SORT-KEY.
045500     MOVE '330-SET-SORT-KEY' TO PARA-NAME.
045600     IF RSLT-STATUS-BREACHED
045700         MOVE 1 TO RSLT-SORT-STATUS-PRI
045800     ELSE IF RSLT-STATUS-IN-PROGRESS
045900         MOVE 2 TO RSLT-SORT-STATUS-PRI
046000     ELSE
046100         MOVE 3 TO RSLT-SORT-STATUS-PRI.
046200     COMPUTE RSLT-SORT-DATE-DESC = 99999999 - RSLT-CREATED-DATE.
046300 330-EXIT.
046400     EXIT.
046500
046600*        ROLL THIS TICKET INTO THE RUN'S SLA-SUMMARY-REC TOTALS -
046700*        SLARPT PRINTS THIS RECORD ON THE DASHBOARD HEADING LINE
046800*        AND IT IS ALSO WHAT 400-FINALIZE-SUMMARY FEEDS TO
046900*        SLARATE BELOW.
047000 340-ACCUM-SUMMARY.
047100     MOVE '340-ACCUM-SUMMARY' TO PARA-NAME.
047200     ADD 1 TO SMRY-TOTAL-COUNT.
047300     IF RSLT-STATUS-MET
047400         ADD 1 TO SMRY-MET-COUNT
047500     ELSE IF RSLT-STATUS-BREACHED
047600         ADD 1 TO SMRY-BREACHED-COUNT
047700     ELSE
047800         ADD 1 TO SMRY-IN-PROG-COUNT.
047900 340-EXIT.
048000     EXIT.
048100
048200*        APPEND THE FINISHED ROW TO THE SHARED RESULT TABLE.  THE
048300*        500-ROW CEILING IS THE SAME ONE SLARESOL SHARES ON THE
048400*        SAME CALL - A RUN HEAVY ENOUGH TO HIT IT ABENDS RATHER
048500*        THAN SILENTLY TRUNCATE, PER THE 95-0290 FIX ABOVE.
048600 350-STORE-RESULT-ROW.
048700     MOVE '350-STORE-RESULT-ROW' TO PARA-NAME.
048800     IF RSLT-TBL-COUNT NOT LESS THAN 500
048900         MOVE 'RESULT TABLE OVERFLOW - OVER 500 TICKETS'
049000             TO ABEND-REASON
049100         GO TO 1000-ABEND-RTN.
049200     ADD 1 TO RSLT-TBL-COUNT.
049300     SET RSLT-TBL-IDX TO RSLT-TBL-COUNT.
049400*        THE SOURCE/TARGET TICKET NUMBERS - TARGET IS SPACES WHEN
049500*        WS-MATCH-FOUND WAS NEVER SET.
049600     MOVE RSLT-SOURCE-TICKET TO
049700         RSLT-TBL-SOURCE-TICKET(RSLT-TBL-IDX).
049800     MOVE RSLT-TARGET-TICKET TO
049900         RSLT-TBL-TARGET-TICKET(RSLT-TBL-IDX).
050000*        THE TWO DATES THE DASHBOARD DETAIL LINE PRINTS SIDE BY
050100*        SIDE - RESOLVED-DATE IS ZERO UNTIL A MATCH IS FOUND.
050200     MOVE RSLT-CREATED-DATE TO
050300         RSLT-TBL-CREATED-DATE(RSLT-TBL-IDX).
050400     MOVE RSLT-RESOLVED-DATE TO
050500         RSLT-TBL-RESOLVED-DATE(RSLT-TBL-IDX).
050600*        ELAPSED-VS-TARGET IS WHAT 310-CLASSIFY AND
050700*        320-SET-DAYS-FLAG WERE JUDGING ABOVE.
050800     MOVE RSLT-DAYS-ELAPSED TO
050900         RSLT-TBL-DAYS-ELAPSED(RSLT-TBL-IDX).
051000     MOVE RSLT-TARGET-DAYS TO
051100         RSLT-TBL-TARGET-DAYS(RSLT-TBL-IDX).
051200*        STATUS AND DAYS-FLAG ARE THE TWO COLUMNS THE DASHBOARD
051300*        HEADING BREAKS AND COLOR-CODES BY - SEE SLARPT.
051400     MOVE RSLT-SLA-STATUS TO
051500         RSLT-TBL-SLA-STATUS(RSLT-TBL-IDX).
051600     MOVE RSLT-DAYS-FLAG TO
051700         RSLT-TBL-DAYS-FLAG(RSLT-TBL-IDX).
051800*        PASSED THROUGH UNCHANGED FROM THE ACS EXTRACT FOR THE
051900*        DETAIL LINE - NEITHER FIELD PARTICIPATES IN ANY SLA RULE.
052000     MOVE RSLT-SOURCE-OF-ID TO
052100         RSLT-TBL-SOURCE-OF-ID(RSLT-TBL-IDX).
052200     MOVE RSLT-CATEGORY-MIGRATED TO
052300         RSLT-TBL-CATEGORY-MIGRATED(RSLT-TBL-IDX).
052400*        THE SORT KEY 330-SET-SORT-KEY BUILT ABOVE - THIS IS THE
052500*        ONLY FIELD SLARPT'S 500-SORT-RESULTS ACTUALLY COMPARES.
052600     MOVE RSLT-SORT-KEY TO
052700         RSLT-TBL-SORT-KEY(RSLT-TBL-IDX).
052800 350-EXIT.
052900     EXIT.
053000
053100*        END OF RUN - CLOSE OUT THE SUMMARY BEFORE CLOSING FILES,
053200*        NOT AFTER, SO AN ABEND IN 400-FINALIZE-SUMMARY STILL
053300*        LEAVES THE FILES IN A CLEAN STATE FOR THE OPERATOR.
053400 900-CLEANUP.
053500     MOVE '900-CLEANUP' TO PARA-NAME.
053600     PERFORM 400-FINALIZE-SUMMARY THRU 400-EXIT.
053700     CLOSE ACSTICK-FILE, SYSOUT.
053800 900-EXIT.
053900     EXIT.
054000
054100*        HAND THE RUN'S MET/BREACHED COUNTS TO SLARATE FOR THE
054200*        COMPLIANCE-RATE AND BAND CALCULATION - IN-PROGRESS
054300*        TICKETS DO NOT ENTER EITHER SIDE OF THAT FRACTION, PER
054400*        THE SLA-CHECKER SPEC.
054500 400-FINALIZE-SUMMARY.
054600     MOVE '400-FINALIZE-SUMMARY' TO PARA-NAME.
054700     MOVE 'R' TO SLARATE-FUNC-SW.
054800     MOVE SMRY-MET-COUNT TO SLARATE-MET-COUNT.
054900     COMPUTE SLARATE-TOTAL-COUNT =
055000         SMRY-MET-COUNT + SMRY-BREACHED-COUNT.
055100     CALL 'SLARATE' USING SLARATE-REC, SLARATE-RETURN-CD.
055200     MOVE SLARATE-RATE-OUT TO SMRY-COMPLIANCE-RATE.
055300     MOVE SLARATE-BAND-OUT TO SMRY-COMPLIANCE-BAND.
055400 400-EXIT.
055500     EXIT.
055600
055700*        REACHED ONLY FROM 350-STORE-RESULT-ROW'S OVERFLOW CHECK.
055800*        WRITES ONE LINE TO SYSOUT EXPLAINING WHY, THEN FORCES A
055900*        0C7-STYLE ABEND VIA THE SHOP'S STANDARD DIVIDE-BY-ZERO
056000*        TRICK IN SLAABEND SO THE JOB SHOWS A NONZERO CONDITION
056100*        CODE INSTEAD OF QUIETLY FINISHING WITH BAD OUTPUT.
056200 1000-ABEND-RTN.
056300     WRITE SYSOUT-REC FROM ABEND-REC.
056400     CLOSE ACSTICK-FILE, SYSOUT.
056500     DISPLAY '*** ABNORMAL END OF JOB - SLAIDENT ***'
056600         UPON CONSOLE.
056700     DIVIDE ZERO-VAL INTO ONE-VAL.
