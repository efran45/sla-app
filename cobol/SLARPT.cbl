000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLARPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/25/91.
000600 DATE-COMPILED. 02/25/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          MAIN JOB STEP FOR THE BCBSLA CONFIGURATION-ISSUE SLA
001300*          RUN.  READS THE RUN-CONTROL CARD FOR TODAY'S DATE,
001400*          LOADS THE LPM TICKET FILE INTO A LOOKUP TABLE ONCE,
001500*          THEN DRIVES SLAIDENT (30-DAY IDENTIFICATION SLA) AND
001600*          SLARESOL (60-DAY RESOLUTION SLA) IN TURN, EACH OF
001700*          WHICH RE-READS THE ACS TICKET FILE FROM THE TOP.
001800*
001900*          THIS PROGRAM SORTS EACH SLA'S RESULT TABLE (BREACHED,
002000*          THEN IN PROGRESS, THEN MET - NEWEST FIRST WITHIN EACH
002100*          GROUP) AND PRINTS THE DASHBOARD, OR A "NO TICKETS"
002200*          LINE WHEN AN SLA RUN COMES BACK EMPTY.
002300*
002400*          THIS IS THE ONLY PROGRAM IN THE RUN THAT OPENS THE LPM
002500*          EXTRACT OR THE PRINT FILE - SLAIDENT AND SLARESOL ONLY
002600*          EVER SEE THE TABLE ALREADY LOADED IN WORKING-STORAGE
002700*          AND HAND BACK RESULT ROWS FOR THIS PROGRAM TO PRINT.
002800*          EACH CALL GETS A FRESHLY-ZEROED RESULT TABLE AND
002900*          SUMMARY RECORD - THE TWO SLA DASHBOARDS ARE SEPARATE
003000*          REPORTS, NOT ONE COMBINED, ACCUMULATED RUN.
003100*
003200*          A GIVEN SLA'S DASHBOARD IS SUPPRESSED IN FAVOR OF A
003300*          ONE-LINE "NO TICKETS FOUND" MESSAGE WHEN THAT SLA'S
003400*          RESULT TABLE COMES BACK EMPTY - SEE 790-WRITE-NO-
003500*          TICKETS.  THIS HAS HAPPENED IN PRODUCTION ON A HOLIDAY
003600*          WEEK WHEN NO ACS TICKETS WERE RAISED AT ALL.
003700*
003800*****************************************************************
003900*CHANGE LOG.
004000*    02/25/91  JS   ORIGINAL PROGRAM - CR-91-0447
004100*    09/02/91  RTC  ADDED THE LPM TABLE OVERFLOW CHECK TO MATCH
004200*                    THE ONE ADDED TO SLAIDENT - CR-91-0603
004300*    03/11/93  DLM  ADDED THE COMPLIANCE-RATE LINE NOW THAT
004400*                    SLARATE RETURNS A BAND FLAG - CR-93-0084
004500*    07/22/95  RTC  ADDED PAGE-BREAK LOGIC AFTER THE FIRST RUN
004600*                    THAT OVERFLOWED A PAGE - CR-95-0290
004700*    03/02/96  SGP  NO LOGIC CHANGE - RECOMPILED UNDER THE SHOP'S
004800*                    NEW STANDARD SLAABEND COPY MEMBER, SAME
004900*                    CHANGE MADE ACROSS ALL SLA-CHECKER PROGRAMS
005000*                    THIS WEEK
005100*    05/14/98  KMH  Y2K - REVIEWED DATE FIELDS, ALL FULL 8-DIGIT
005200*                    ON INPUT, NO CHANGE REQUIRED - CR-98-1140
005300*    10/27/98  KMH  Y2K RETEST - CENTURY ROLLOVER VERIFIED IN
005400*                    REGRESSION - CR-98-1140
005500*    02/02/01  RTC  NO LOGIC CHANGE - ADDED THIS BANNER'S CURRENT
005600*                    FORMAT PER SHOP STANDARDS MEMO 2001-04
005700*    04/08/02  DLM  NO LOGIC CHANGE - ADDED THE MISSING TOP-LEVEL
005800*                    PERFORM/GOBACK MAINLINE STRUCTURE COMMENTS
005900*                    DURING THE SLA-CHECKER SUITE REVIEW -
006000*                    CR-02-0141
006100*****************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*        USED ONLY FOR THE ABEND DUMP LINE - NOT THE DASHBOARD
007200*        REPORT ITSELF, WHICH GOES TO PRTFILE BELOW.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500         ORGANIZATION IS SEQUENTIAL.
007600
007700*        SINGLE-CARD RUN-CONTROL FILE - ONE 8-BYTE CCYYMMDD
007800*        RECORD SUPPLYING TODAY'S DATE FOR THE WHOLE RUN.
007900     SELECT RUNCTL
008000     ASSIGN TO UT-S-RUNCTL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS RUNCTL-STATUS.
008300
008400*        LPM TARGET-TICKET EXTRACT - READ ONCE HERE AND LOADED
008500*        INTO THE IN-MEMORY TABLE SLAIDENT AND SLARESOL BOTH
008600*        SEARCH.  NEITHER CALLEE EVER OPENS THIS FILE ITSELF.
008700     SELECT LPMFILE
008800     ASSIGN TO UT-S-LPMFILE
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS LPMFILE-STATUS.
009100
009200*        THE PRINTED DASHBOARD REPORT ITSELF - ONE COPY COVERS
009300*        BOTH SLAS, PAGE-BROKEN BETWEEN THEM.
009400     SELECT PRTFILE
009500     ASSIGN TO UT-S-PRTFILE
009600         ORGANIZATION IS SEQUENTIAL.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*        STANDARD 132-BYTE PRINT LINE - ONLY EVER RECEIVES THE
010100*        ONE ABEND LINE FROM SLAABEND.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                      PIC X(132).
010900
011000*        SINGLE-CARD FILE - ONE RECORD, TODAY'S DATE FOR THE RUN.
011100 FD  RUNCTL
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 8 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RUNCTL-REC.
011700 01  RUNCTL-REC                      PIC 9(08).
011800
011900*        LPM TARGET TICKETS, SORTED ASCENDING BY TICKET KEY BY
012000*        THE EXTRACT JOB THAT FEEDS THIS RUN.
012100 FD  LPMFILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 68 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS LPM-TICKET-REC.
012700 COPY SLALPMTK.
012800
012900*        DASHBOARD PRINT FILE - EVERY WRITE IN THE PROCEDURE
013000*        DIVISION BELOW MOVES A FORMATTED 01-LEVEL RECORD HERE
013100*        BEFORE THE WRITE, NEVER BUILDS PRT-REC DIRECTLY.
013200 FD  PRTFILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 132 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS PRT-REC.
013800 01  PRT-REC                         PIC X(132).
013900
014000 WORKING-STORAGE SECTION.
014100*        FILE STATUS FOR THE TWO SEQUENTIAL INPUT FILES THIS
014200*        PROGRAM OWNS - RUNCTL NEVER TESTS FOR END OF FILE SINCE
014300*        IT IS EXACTLY ONE RECORD, SO IT HAS NO 88 FOR '10'.
014400 01  FILE-STATUS-CODES.
014500     05  RUNCTL-STATUS               PIC X(02).
014600         88  CODE-READ                   VALUE SPACES.
014700     05  LPMFILE-STATUS              PIC X(02).
014800         88  CODE-READ-LPM               VALUE SPACES.
014900         88  NO-MORE-LPM-RECS            VALUE '10'.
015000
015100*        MORE-LPM-SW DRIVES THE LPM-TABLE LOAD LOOP.
015200*        WS-CURRENT-SLA-SW TELLS 610/790 BELOW WHICH SLA'S
015300*        HEADING TEXT TO PRINT - SET ONCE AT THE TOP OF EACH OF
015400*        200-RUN-SLA1 AND 300-RUN-SLA2.
015500 01  FLAGS-AND-SWITCHES.
015600     05  MORE-LPM-SW                 PIC X(01) VALUE 'Y'.
015700         88  NO-MORE-LPM                 VALUE 'N'.
015800     05  WS-CURRENT-SLA-SW           PIC X(01).
015900         88  SLA-IS-IDENT                VALUE 'I'.
016000         88  SLA-IS-RESOL                VALUE 'R'.
016100
016200*        WS-LINES/WS-PAGES DRIVE THE PAGE-BREAK LOGIC ADDED PER
016300*        CR-95-0290.  THE THREE WS-SORT- FIELDS ARE SCRATCH FOR
016400*        THE SELECTION SORT IN 500-SORT-RESULTS AND ITS CHILDREN.
016500*        WS-RESOLVED-COUNT IS SCRATCH FOR THE COMPLIANCE LINE'S
016600*        MET-PLUS-BREACHED DENOMINATOR.
016700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016800     05  WS-LINES                    PIC 9(02) COMP.
016900     05  WS-PAGES                    PIC 9(03) COMP VALUE 1.
017000     05  WS-SORT-I                   PIC 9(03) COMP.
017100     05  WS-SORT-J                   PIC 9(03) COMP.
017200     05  WS-SORT-LOW-IDX             PIC 9(03) COMP.
017300     05  WS-DTL-SEQ                  PIC 9(03) COMP.
017400     05  WS-RESOLVED-COUNT           PIC 9(05) COMP.
017500     05  FILLER                      PIC X(02).
017600
017700*        TODAY'S RUN DATE OFF THE RUN-CONTROL CARD, PASSED
017800*        POSITIONALLY TO BOTH SLAIDENT AND SLARESOL ON THEIR
017900*        CALLS BELOW.  RETURN CODE FROM EACH OF THOSE CALLS IS
018000*        NEVER TESTED - TROUBLE COMES BACK AS A FORCED ABEND.
018100 77  WS-RUN-DATE                     PIC 9(08).
018200 77  WS-CALL-RETURN-CD               PIC 9(04) COMP.
018300
018400*        THIS RUN'S TARGET-DAYS, 30 OR 60, MOVED TO
018500*        SUBT-TARGET-DAYS-O ON THE REPORT SUBTITLE LINE.
018600 01  WS-RPT-TARGET-DAYS              PIC 9(03) COMP.
018700*        TRACE-DISPLAY VIEW - USED ONLY WHEN SNOOPING A DUMP.
018800 01  WS-RPT-TARGET-DAYS-X REDEFINES WS-RPT-TARGET-DAYS
018900                                      PIC X(02).
019000
019100 COPY SLALPMTB.
019200*        LPM LOOKUP TABLE, LOADED ONCE FROM LPMFILE, HANDED TO
019300*        SLAIDENT AND SLARESOL ON EVERY CALL.
019400
019500 COPY SLARSLTB.
019600*        ONE SLA'S WORTH OF RESULT ROWS AT A TIME - RE-USED FOR
019700*        BOTH THE IDENTIFICATION AND THE RESOLUTION RUN.
019800
019900*        MET/BREACHED/IN-PROGRESS COUNTS AND THE COMPLIANCE
020000*        RATE/BAND - REBUILT FRESH FOR EACH SLA BY THE CALLEE.
020100 COPY SLASUMRY.
020200
020300*        DUMP-LINE LAYOUT AND FORCED-ABEND FIELDS - SHARED BY
020400*        EVERY BATCH PROGRAM IN THIS SHOP.
020500 COPY SLAABEND.
020600
020700*        SCRATCH FOR 760-FORMAT-DATE'S CCYYMMDD-TO-YYYY-MM-DD
020800*        CONVERSION - REUSED FOR BOTH THE ACS DATE AND THE LPM
020900*        DATE COLUMNS ON EACH DETAIL LINE.
021000 01  WS-DATE-WORK-FLDS.
021100     05  WS-DATE-IN                  PIC 9(08).
021200     05  WS-DATE-IN-X REDEFINES WS-DATE-IN.
021300         10  WS-DATE-IN-CCYY         PIC 9(04).
021400         10  WS-DATE-IN-MM           PIC 9(02).
021500         10  WS-DATE-IN-DD           PIC 9(02).
021600     05  WS-DATE-OUT                 PIC X(10).
021700
021800*        ONE ROW'S WORTH OF SCRATCH FOR 530-SWAP-ROWS - THE
021900*        SELECTION SORT SWAPS TWO RESULT-TABLE ROWS THROUGH
022000*        THIS AREA RATHER THAN FIELD BY FIELD DIRECTLY.
022100 01  WS-SWAP-ROW-FLDS.
022200     05  WS-SWAP-SOURCE-TICKET       PIC X(10).
022300     05  WS-SWAP-TARGET-TICKET       PIC X(10).
022400     05  WS-SWAP-CREATED-DATE        PIC 9(08).
022500     05  WS-SWAP-RESOLVED-DATE       PIC 9(08).
022600     05  WS-SWAP-DAYS-ELAPSED        PIC S9(04) COMP.
022700     05  WS-SWAP-TARGET-DAYS         PIC 9(03) COMP.
022800     05  WS-SWAP-SLA-STATUS          PIC X(01).
022900     05  WS-SWAP-DAYS-FLAG           PIC X(04).
023000     05  WS-SWAP-SOURCE-OF-ID        PIC X(20).
023100     05  WS-SWAP-CATEGORY-MIGRATED   PIC X(20).
023200     05  WS-SWAP-SORT-KEY.
023300         10  WS-SWAP-SORT-PRI        PIC 9(01).
023400         10  WS-SWAP-SORT-DATE-DESC  PIC 9(08).
023500     05  WS-SWAP-SORT-KEY-N REDEFINES WS-SWAP-SORT-KEY
023600                                      PIC 9(09).
023700
023800*        BELOW THIS POINT ARE THE PRINT-LINE LAYOUTS THE
023900*        PROCEDURE DIVISION MOVES TO PRT-REC BEFORE EACH WRITE -
024000*        ONE 01-LEVEL PER DISTINCT LINE TYPE ON THE DASHBOARD.
024100 01  WS-BLANK-LINE.
024200     05  FILLER                      PIC X(132) VALUE SPACES.
024300
024400*        PAGE HEADING FOR THE IDENTIFICATION SLA DASHBOARD.
024500 01  WS-HDR-SLA1-REC.
024600     05  FILLER                      PIC X(39) VALUE SPACES.
024700     05  FILLER                      PIC X(53) VALUE
024800         'IDENTIFICATION OF RESOLUTION FOR CONFIGURATION ISSUES'.
024900     05  FILLER                      PIC X(40) VALUE SPACES.
025000
025100*        PAGE HEADING FOR THE RESOLUTION SLA DASHBOARD.
025200 01  WS-HDR-SLA2-REC.
025300     05  FILLER                      PIC X(49) VALUE SPACES.
025400     05  FILLER                      PIC X(34) VALUE
025500         'RESOLUTION OF CONFIGURATION ISSUES'.
025600     05  FILLER                      PIC X(49) VALUE SPACES.
025700
025800*        PRINTS EITHER 30 OR 60 FROM WS-RPT-TARGET-DAYS - THE
025900*        ONE LINE THAT TELLS THE READER WHICH TARGET APPLIES.
026000 01  WS-SUBTITLE-REC.
026100     05  FILLER                      PIC X(39) VALUE SPACES.
026200     05  FILLER                      PIC X(8) VALUE 'TARGET: '.
026300     05  SUBT-TARGET-DAYS-O          PIC ZZ9.
026400     05  FILLER                      PIC X(15) VALUE
026500         ' BUSINESS DAYS'.
026600     05  FILLER                      PIC X(67) VALUE SPACES.
026700
026800*        MET/BREACHED/IN-PROGRESS/TOTAL COUNTS OFF SLA-SUMMARY-
026900*        REC, PRINTED ON EVERY DASHBOARD REGARDLESS OF WHETHER
027000*        THE COMPLIANCE-RATE LINE BELOW IS PRINTED.
027100 01  WS-SUMMARY-REC.
027200     05  FILLER                      PIC X(5) VALUE 'MET: '.
027300     05  SMRY-MET-O                  PIC ZZZZ9.
027400     05  FILLER                      PIC X(2) VALUE SPACES.
027500     05  FILLER                      PIC X(10) VALUE 'BREACHED: '.
027600     05  SMRY-BREACHED-O             PIC ZZZZ9.
027700     05  FILLER                      PIC X(2) VALUE SPACES.
027800     05  FILLER                      PIC X(13) VALUE
027900         'IN PROGRESS: '.
028000     05  SMRY-INPROG-O               PIC ZZZZ9.
028100     05  FILLER                      PIC X(2) VALUE SPACES.
028200     05  FILLER                      PIC X(7) VALUE 'TOTAL: '.
028300     05  SMRY-TOTAL-O                PIC ZZZZ9.
028400     05  FILLER                      PIC X(71) VALUE SPACES.
028500
028600*        SUPPRESSED WHEN NO TICKETS HAVE BEEN RESOLVED YET -
028700*        SEE THE GUARD IN 600-WRITE-DASHBOARD - SINCE A RATE
028800*        OVER A ZERO DENOMINATOR HAS NOTHING MEANINGFUL TO SAY.
028900 01  WS-COMPLIANCE-REC.
029000     05  FILLER                      PIC X(18) VALUE
029100         'COMPLIANCE RATE: '.
029200     05  COMPL-RATE-O                PIC ZZ9.9.
029300     05  FILLER                      PIC X(3) VALUE '%  '.
029400     05  FILLER                      PIC X(1) VALUE '('.
029500     05  COMPL-MET-O                 PIC ZZZZ9.
029600     05  FILLER                      PIC X(4) VALUE ' OF '.
029700     05  COMPL-RESOLVED-O            PIC ZZZZ9.
029800     05  FILLER                      PIC X(27) VALUE
029900         ' RESOLVED TICKETS MET SLA)'.
030000     05  FILLER                      PIC X(2) VALUE SPACES.
030100     05  COMPL-BAND-O                PIC X(7).
030200     05  FILLER                      PIC X(55) VALUE SPACES.
030300
030400*        COLUMN HEADING LINE FOR THE DETAIL ROWS - REPRINTED BY
030500*        660-PAGE-BREAK EVERY TIME THE REPORT ROLLS TO A NEW
030600*        PAGE, NOT JUST ONCE AT THE TOP OF EACH SLA'S SECTION.
030700*        THE 14 TITLES BELOW LINE UP COLUMN FOR COLUMN WITH THE
030800*        14 OUTPUT FIELDS IN WS-DTL-REC RIGHT BELOW - CHANGE
030900*        BOTH RECORDS TOGETHER OR THE HEADINGS DRIFT OUT OF
031000*        ALIGNMENT WITH THE DATA THEY LABEL.
031100 01  WS-COLM-HDR-REC.
031200     05  FILLER                      PIC X(3) VALUE 'SEQ'.
031300     05  FILLER                      PIC X(2) VALUE SPACES.
031400     05  FILLER                      PIC X(10) VALUE 'ACS TICKET'.
031500     05  FILLER                      PIC X(2) VALUE SPACES.
031600     05  FILLER                      PIC X(10) VALUE 'ACS DATE'.
031700     05  FILLER                      PIC X(2) VALUE SPACES.
031800     05  FILLER                      PIC X(10) VALUE 'LPM TICKET'.
031900     05  FILLER                      PIC X(2) VALUE SPACES.
032000     05  FILLER                      PIC X(10) VALUE 'LPM DATE'.
032100     05  FILLER                      PIC X(2) VALUE SPACES.
032200*        DAYS/TGT AND FLAG ARE THE TWO EARLY-WARNING COLUMNS -
032300*        SEE 320-SET-DAYS-FLAG IN SLAIDENT/SLARESOL FOR HOW
032400*        FLAG IS DERIVED FROM THE ELAPSED-VS-TARGET COMPARISON.
032500     05  FILLER                      PIC X(8) VALUE 'DAYS/TGT'.
032600     05  FILLER                      PIC X(2) VALUE SPACES.
032700     05  FILLER                      PIC X(4) VALUE 'FLAG'.
032800     05  FILLER                      PIC X(2) VALUE SPACES.
032900     05  FILLER                      PIC X(11) VALUE 'SLA STATUS'.
033000     05  FILLER                      PIC X(2) VALUE SPACES.
033100     05  FILLER                      PIC X(20) VALUE
033200         'CATEGORY (MIGRATED)'.
033300     05  FILLER                      PIC X(2) VALUE SPACES.
033400     05  FILLER                      PIC X(20) VALUE
033500         'SOURCE OF ID'.
033600     05  FILLER                      PIC X(8) VALUE SPACES.
033700
033800*        ONE DETAIL LINE PER RESULT-TABLE ROW - '--' FILLS THE
033900*        LPM TICKET/DATE COLUMNS WHEN NO LPM MATCH WAS EVER
034000*        FOUND FOR THAT ACS TICKET.  SEE 700-WRITE-DETAIL-ROW.
034100 01  WS-DTL-REC.
034200*        RESETS TO 1 AT THE TOP OF EACH SLA'S DASHBOARD - SEE
034300*        600-WRITE-DASHBOARD - SO EACH SLA'S SEQUENCE STARTS OVER.
034400     05  DTL-SEQ-O                   PIC ZZ9.
034500     05  FILLER                      PIC X(2) VALUE SPACES.
034600     05  DTL-ACS-TICKET-O            PIC X(10).
034700     05  FILLER                      PIC X(2) VALUE SPACES.
034800     05  DTL-ACS-DATE-O              PIC X(10).
034900     05  FILLER                      PIC X(2) VALUE SPACES.
035000*        BOTH DASH-FILLED WHEN NO LPM TICKET WAS EVER LINKED.
035100     05  DTL-LPM-TICKET-O            PIC X(10).
035200     05  FILLER                      PIC X(2) VALUE SPACES.
035300     05  DTL-LPM-DATE-O              PIC X(10).
035400     05  FILLER                      PIC X(2) VALUE SPACES.
035500     05  DTL-DAYS-ELAPSED-O          PIC ZZ9.
035600     05  FILLER                      PIC X(1) VALUE '/'.
035700     05  DTL-TARGET-DAYS-O           PIC 999.
035800     05  FILLER                      PIC X(1) VALUE SPACE.
035900     05  FILLER                      PIC X(2) VALUE SPACES.
036000     05  DTL-FLAG-O                  PIC X(4).
036100     05  FILLER                      PIC X(2) VALUE SPACES.
036200     05  DTL-STATUS-O                PIC X(11).
036300     05  FILLER                      PIC X(2) VALUE SPACES.
036400     05  DTL-CATEGORY-O              PIC X(20).
036500     05  FILLER                      PIC X(2) VALUE SPACES.
036600     05  DTL-SOURCE-O                PIC X(20).
036700     05  FILLER                      PIC X(8) VALUE SPACES.
036800
036900*        ONE-LINE SUBSTITUTE FOR THE FULL DASHBOARD WHEN AN
037000*        SLA'S RESULT TABLE COMES BACK EMPTY - SEE 790-WRITE-
037100*        NO-TICKETS.  CONTINUATION LINES USE THE SHOP'S USUAL
037200*        '-' IN COLUMN 7 TO SPLIT A LONG LITERAL.
037300 01  WS-NOTKT-SLA1-REC.
037400     05  FILLER                      PIC X(132) VALUE
037500         'No tickets found matching the Identification
037600-        ' SLA criteria.'.
037700
037800 01  WS-NOTKT-SLA2-REC.
037900     05  FILLER                      PIC X(132) VALUE
038000         'No tickets found matching the Resolution
038100-        ' SLA criteria.'.
038200
038300*        TOP-LEVEL MAINLINE - HOUSEKEEPING ONCE, BOTH SLA RUNS IN
038400*        FIXED ORDER (IDENTIFICATION THEN RESOLUTION), CLEANUP,
038500*        THEN GOBACK.  NEITHER SLA RUN IS EVER SKIPPED.
038600 PROCEDURE DIVISION.
038700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038800     PERFORM 200-RUN-SLA1 THRU 200-EXIT.
038900     PERFORM 300-RUN-SLA2 THRU 300-EXIT.
039000     PERFORM 900-CLEANUP THRU 900-EXIT.
039100     MOVE ZERO TO RETURN-CODE.
039200     GOBACK.
039300
039400*        OPEN ALL FOUR FILES, PRIME WS-RUN-DATE FROM THE ONE-CARD
039500*        RUN-CONTROL FILE, LOAD THE LPM TABLE, THEN CLOSE LPMFILE
039600*        SINCE IT IS NEVER RE-READ - ONLY THE IN-MEMORY TABLE IS
039700*        USED FROM HERE ON.
039800 000-HOUSEKEEPING.
039900     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
040000     DISPLAY '******** BEGIN JOB SLARPT ********'.
040100     OPEN INPUT RUNCTL, LPMFILE.
040200     OPEN OUTPUT PRTFILE, SYSOUT.
040300*        AN EMPTY RUN-CONTROL FILE MEANS THE JOB STREAM DIDN'T
040400*        SUPPLY A RUN DATE - NOTHING DOWNSTREAM CAN PROCEED, SO
040500*        THIS IS AN IMMEDIATE ABEND, NOT A DEFAULT-TO-TODAY.
040600     READ RUNCTL INTO WS-RUN-DATE
040700         AT END
040800             MOVE 'EMPTY RUN CONTROL FILE' TO ABEND-REASON
040900             GO TO 1000-ABEND-RTN
041000     END-READ.
041100     PERFORM 050-LOAD-LPM-TABLE THRU 050-EXIT.
041200     CLOSE LPMFILE.
041300     MOVE 1 TO WS-PAGES.
041400 000-EXIT.
041500     EXIT.
041600
041700*        LOAD THE ENTIRE LPM EXTRACT INTO SLALPMTB'S TABLE BEFORE
041800*        EITHER SLA RUNS - BOTH SLAIDENT AND SLARESOL SEARCH THIS
041900*        SAME TABLE, SO IT ONLY NEEDS BUILDING ONCE PER JOB.
042000 050-LOAD-LPM-TABLE.
042100     MOVE '050-LOAD-LPM-TABLE' TO PARA-NAME.
042200     MOVE ZERO TO LPM-TABLE-COUNT.
042300     MOVE 'Y' TO MORE-LPM-SW.
042400     PERFORM 060-READ-ONE-LPM THRU 060-EXIT
042500         UNTIL NO-MORE-LPM.
042600 050-EXIT.
042700     EXIT.
042800
042900*        ONE LPM RECORD PER PASS.  THE 500-ROW CEILING MATCHES
043000*        THE RESULT-TABLE CEILING IN SLAIDENT/SLARESOL - A
043100*        LARGER EXTRACT THAN THAT ABENDS RATHER THAN TRUNCATE.
043200 060-READ-ONE-LPM.
043300     MOVE '060-READ-ONE-LPM' TO PARA-NAME.
043400     READ LPMFILE INTO LPM-TICKET-REC
043500         AT END
043600             MOVE 'N' TO MORE-LPM-SW
043700             GO TO 060-EXIT
043800     END-READ.
043900     IF LPM-TABLE-COUNT NOT LESS THAN 500
044000         MOVE 'LPM TABLE OVERFLOW - OVER 500 TICKETS'
044100             TO ABEND-REASON
044200         GO TO 1000-ABEND-RTN.
044300     ADD 1 TO LPM-TABLE-COUNT.
044400     SET LPM-TBL-IDX TO LPM-TABLE-COUNT.
044500*        THE TABLE IS LOADED KEYED ASCENDING BY LPM-TBL-KEY SO
044600*        SLAIDENT/SLARESOL CAN SEARCH ALL AGAINST IT LATER - THE
044700*        EXTRACT ITSELF COMES OFF LPMFILE ALREADY IN THAT ORDER.
044800     MOVE LPM-TICKET-KEY TO LPM-TBL-KEY(LPM-TBL-IDX).
044900     MOVE LPM-CREATED-DATE TO
045000         LPM-TBL-CREATED-DATE(LPM-TBL-IDX).
045100     MOVE LPM-STATUS TO LPM-TBL-STATUS(LPM-TBL-IDX).
045200     MOVE LPM-CATEGORY TO LPM-TBL-CATEGORY(LPM-TBL-IDX).
045300*        READY-TO-BUILD DATE IS THE ONE FIELD SLAIDENT NEVER
045400*        LOOKS AT - IT ONLY MATTERS TO THE 60-DAY RESOLUTION SLA.
045500     MOVE LPM-READY-TO-BUILD-DATE TO
045600         LPM-TBL-READY-DATE(LPM-TBL-IDX).
045700 060-EXIT.
045800     EXIT.
045900
046000*        30-DAY IDENTIFICATION SLA.  ZEROES A FRESH RESULT TABLE
046100*        AND SUMMARY RECORD, THEN LETS SLAIDENT RE-READ THE ACS
046200*        FILE FROM THE TOP AND EVALUATE EVERY TICKET AGAINST THE
046300*        CATEGORY-MATCH RULE.
046400 200-RUN-SLA1.
046500     MOVE '200-RUN-SLA1' TO PARA-NAME.
046600     SET SLA-IS-IDENT TO TRUE.
046700     MOVE 30 TO WS-RPT-TARGET-DAYS.
046800     INITIALIZE SLA-RESULT-TABLE-CTL, SLA-SUMMARY-REC.
046900     CALL 'SLAIDENT' USING WS-RUN-DATE, LPM-TABLE-CONTROL,
047000         LPM-TICKET-TBL, SLA-RESULT-TABLE-CTL, SLA-RESULT-TBL,
047100         SLA-SUMMARY-REC, WS-CALL-RETURN-CD.
047200*        AN EMPTY RESULT TABLE GETS THE ONE-LINE SUBSTITUTE
047300*        INSTEAD OF A DASHBOARD WITH NO DETAIL ROWS ON IT.
047400     IF RSLT-TBL-COUNT = ZERO
047500         PERFORM 790-WRITE-NO-TICKETS THRU 790-EXIT
047600     ELSE
047700         PERFORM 500-SORT-RESULTS THRU 500-EXIT
047800         PERFORM 600-WRITE-DASHBOARD THRU 600-EXIT.
047900 200-EXIT.
048000     EXIT.
048100
048200*        60-DAY RESOLUTION SLA - SAME SHAPE AS 200-RUN-SLA1
048300*        ABOVE, CALLING SLARESOL AGAINST THE READY-TO-BUILD RULE
048400*        INSTEAD.  RUNS SECOND, AFTER THE IDENTIFICATION SECTION
048500*        HAS ALREADY BEEN SORTED AND PRINTED.
048600 300-RUN-SLA2.
048700     MOVE '300-RUN-SLA2' TO PARA-NAME.
048800     SET SLA-IS-RESOL TO TRUE.
048900     MOVE 60 TO WS-RPT-TARGET-DAYS.
049000     INITIALIZE SLA-RESULT-TABLE-CTL, SLA-SUMMARY-REC.
049100     CALL 'SLARESOL' USING WS-RUN-DATE, LPM-TABLE-CONTROL,
049200         LPM-TICKET-TBL, SLA-RESULT-TABLE-CTL, SLA-RESULT-TBL,
049300         SLA-SUMMARY-REC, WS-CALL-RETURN-CD.
049400     IF RSLT-TBL-COUNT = ZERO
049500         PERFORM 790-WRITE-NO-TICKETS THRU 790-EXIT
049600     ELSE
049700         PERFORM 500-SORT-RESULTS THRU 500-EXIT
049800         PERFORM 600-WRITE-DASHBOARD THRU 600-EXIT.
049900 300-EXIT.
050000     EXIT.
050100
050200*        SELECTION SORT - RESULT TABLES TOP OUT AT 500 ROWS SO
050300*        THE O(N-SQUARED) COST NEVER MATTERS.  ASCENDING ON THE
050400*        SORT KEY GIVES BREACHED/IN-PROGRESS/MET GROUPING WITH
050500*        NEWEST-FIRST WITHIN EACH GROUP (THE DATE PORTION OF THE
050600*        KEY IS ALREADY INVERTED BY SLAIDENT/SLARESOL).
050700 500-SORT-RESULTS.
050800     MOVE '500-SORT-RESULTS' TO PARA-NAME.
050900     IF RSLT-TBL-COUNT < 2
051000         GO TO 500-EXIT.
051100     MOVE 1 TO WS-SORT-I.
051200     PERFORM 510-SORT-OUTER THRU 510-EXIT
051300         UNTIL WS-SORT-I NOT LESS THAN RSLT-TBL-COUNT.
051400 500-EXIT.
051500     EXIT.
051600
051700*        ONE OUTER PASS - FIND THE LOWEST-KEYED ROW FROM WS-SORT-I
051800*        TO THE END OF THE TABLE, THEN SWAP IT INTO WS-SORT-I IF
051900*        IT ISN'T ALREADY THERE.  CALLED ONCE PER TABLE POSITION.
052000 510-SORT-OUTER.
052100     MOVE '510-SORT-OUTER' TO PARA-NAME.
052200     MOVE WS-SORT-I TO WS-SORT-LOW-IDX.
052300     COMPUTE WS-SORT-J = WS-SORT-I + 1.
052400     PERFORM 520-SORT-INNER THRU 520-EXIT
052500         UNTIL WS-SORT-J GREATER THAN RSLT-TBL-COUNT.
052600     IF WS-SORT-LOW-IDX NOT EQUAL TO WS-SORT-I
052700         PERFORM 530-SWAP-ROWS THRU 530-EXIT.
052800     ADD 1 TO WS-SORT-I.
052900 510-EXIT.
053000     EXIT.
053100
053200*        INNER SCAN - ADVANCE WS-SORT-LOW-IDX WHENEVER A LOWER
053300*        SORT KEY TURNS UP FARTHER ALONG THE TABLE.
053400 520-SORT-INNER.
053500     MOVE '520-SORT-INNER' TO PARA-NAME.
053600     IF RSLT-TBL-SORT-KEY(WS-SORT-J) LESS THAN
053700             RSLT-TBL-SORT-KEY(WS-SORT-LOW-IDX)
053800         MOVE WS-SORT-J TO WS-SORT-LOW-IDX.
053900     ADD 1 TO WS-SORT-J.
054000 520-EXIT.
054100     EXIT.
054200
054300*        THREE-WAY FIELD-BY-FIELD SWAP OF TABLE ROWS WS-SORT-I
054400*        AND WS-SORT-LOW-IDX THROUGH THE WS-SWAP-ROW-FLDS SCRATCH
054500*        AREA - THE TABLE HAS NO GROUP-LEVEL MOVE BECAUSE THE
054600*        OCCURS TABLE ITSELF IS PART OF A LARGER SHARED COPYBOOK.
054700 530-SWAP-ROWS.
054800     MOVE '530-SWAP-ROWS' TO PARA-NAME.
054900*        PHASE 1 OF 3 - SAVE ROW WS-SORT-I OFF TO THE SWAP AREA
055000*        BEFORE IT IS OVERWRITTEN BELOW.
055100     MOVE RSLT-TBL-SOURCE-TICKET(WS-SORT-I) TO
055200         WS-SWAP-SOURCE-TICKET.
055300     MOVE RSLT-TBL-TARGET-TICKET(WS-SORT-I) TO
055400         WS-SWAP-TARGET-TICKET.
055500     MOVE RSLT-TBL-CREATED-DATE(WS-SORT-I) TO
055600         WS-SWAP-CREATED-DATE.
055700     MOVE RSLT-TBL-RESOLVED-DATE(WS-SORT-I) TO
055800         WS-SWAP-RESOLVED-DATE.
055900     MOVE RSLT-TBL-DAYS-ELAPSED(WS-SORT-I) TO
056000         WS-SWAP-DAYS-ELAPSED.
056100     MOVE RSLT-TBL-TARGET-DAYS(WS-SORT-I) TO
056200         WS-SWAP-TARGET-DAYS.
056300     MOVE RSLT-TBL-SLA-STATUS(WS-SORT-I) TO
056400         WS-SWAP-SLA-STATUS.
056500     MOVE RSLT-TBL-DAYS-FLAG(WS-SORT-I) TO
056600         WS-SWAP-DAYS-FLAG.
056700     MOVE RSLT-TBL-SOURCE-OF-ID(WS-SORT-I) TO
056800         WS-SWAP-SOURCE-OF-ID.
056900     MOVE RSLT-TBL-CATEGORY-MIGRATED(WS-SORT-I) TO
057000         WS-SWAP-CATEGORY-MIGRATED.
057100     MOVE RSLT-TBL-SORT-KEY(WS-SORT-I) TO WS-SWAP-SORT-KEY.
057200
057300*        PHASE 2 OF 3 - COPY ROW WS-SORT-LOW-IDX DOWN INTO
057400*        WS-SORT-I'S SLOT, WHICH IS NOW SAFE TO OVERWRITE.
057500     MOVE RSLT-TBL-SOURCE-TICKET(WS-SORT-LOW-IDX) TO
057600         RSLT-TBL-SOURCE-TICKET(WS-SORT-I).
057700     MOVE RSLT-TBL-TARGET-TICKET(WS-SORT-LOW-IDX) TO
057800         RSLT-TBL-TARGET-TICKET(WS-SORT-I).
057900     MOVE RSLT-TBL-CREATED-DATE(WS-SORT-LOW-IDX) TO
058000         RSLT-TBL-CREATED-DATE(WS-SORT-I).
058100     MOVE RSLT-TBL-RESOLVED-DATE(WS-SORT-LOW-IDX) TO
058200         RSLT-TBL-RESOLVED-DATE(WS-SORT-I).
058300     MOVE RSLT-TBL-DAYS-ELAPSED(WS-SORT-LOW-IDX) TO
058400         RSLT-TBL-DAYS-ELAPSED(WS-SORT-I).
058500     MOVE RSLT-TBL-TARGET-DAYS(WS-SORT-LOW-IDX) TO
058600         RSLT-TBL-TARGET-DAYS(WS-SORT-I).
058700     MOVE RSLT-TBL-SLA-STATUS(WS-SORT-LOW-IDX) TO
058800         RSLT-TBL-SLA-STATUS(WS-SORT-I).
058900     MOVE RSLT-TBL-DAYS-FLAG(WS-SORT-LOW-IDX) TO
059000         RSLT-TBL-DAYS-FLAG(WS-SORT-I).
059100     MOVE RSLT-TBL-SOURCE-OF-ID(WS-SORT-LOW-IDX) TO
059200         RSLT-TBL-SOURCE-OF-ID(WS-SORT-I).
059300     MOVE RSLT-TBL-CATEGORY-MIGRATED(WS-SORT-LOW-IDX) TO
059400         RSLT-TBL-CATEGORY-MIGRATED(WS-SORT-I).
059500     MOVE RSLT-TBL-SORT-KEY(WS-SORT-LOW-IDX) TO
059600         RSLT-TBL-SORT-KEY(WS-SORT-I).
059700
059800*        PHASE 3 OF 3 - WRITE THE ORIGINAL WS-SORT-I ROW SAVED IN
059900*        PHASE 1 BACK OUT INTO WS-SORT-LOW-IDX'S NOW-EMPTY SLOT,
060000*        COMPLETING THE SWAP.
060100     MOVE WS-SWAP-SOURCE-TICKET TO
060200         RSLT-TBL-SOURCE-TICKET(WS-SORT-LOW-IDX).
060300     MOVE WS-SWAP-TARGET-TICKET TO
060400         RSLT-TBL-TARGET-TICKET(WS-SORT-LOW-IDX).
060500     MOVE WS-SWAP-CREATED-DATE TO
060600         RSLT-TBL-CREATED-DATE(WS-SORT-LOW-IDX).
060700     MOVE WS-SWAP-RESOLVED-DATE TO
060800         RSLT-TBL-RESOLVED-DATE(WS-SORT-LOW-IDX).
060900     MOVE WS-SWAP-DAYS-ELAPSED TO
061000         RSLT-TBL-DAYS-ELAPSED(WS-SORT-LOW-IDX).
061100     MOVE WS-SWAP-TARGET-DAYS TO
061200         RSLT-TBL-TARGET-DAYS(WS-SORT-LOW-IDX).
061300     MOVE WS-SWAP-SLA-STATUS TO
061400         RSLT-TBL-SLA-STATUS(WS-SORT-LOW-IDX).
061500     MOVE WS-SWAP-DAYS-FLAG TO
061600         RSLT-TBL-DAYS-FLAG(WS-SORT-LOW-IDX).
061700     MOVE WS-SWAP-SOURCE-OF-ID TO
061800         RSLT-TBL-SOURCE-OF-ID(WS-SORT-LOW-IDX).
061900     MOVE WS-SWAP-CATEGORY-MIGRATED TO
062000         RSLT-TBL-CATEGORY-MIGRATED(WS-SORT-LOW-IDX).
062100     MOVE WS-SWAP-SORT-KEY TO
062200         RSLT-TBL-SORT-KEY(WS-SORT-LOW-IDX).
062300 530-EXIT.
062400     EXIT.
062500
062600*        FULL DASHBOARD FOR ONE SLA - PAGE HEADING, SUMMARY
062700*        COUNTS, THE COMPLIANCE-RATE LINE WHEN THERE IS ANYTHING
062800*        RESOLVED TO REPORT A RATE OVER, COLUMN HEADINGS, THEN
062900*        ONE DETAIL LINE PER SORTED RESULT-TABLE ROW.
063000 600-WRITE-DASHBOARD.
063100     MOVE '600-WRITE-DASHBOARD' TO PARA-NAME.
063200     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
063300     PERFORM 630-WRITE-SUMMARY THRU 630-EXIT.
063400     IF (SMRY-MET-COUNT + SMRY-BREACHED-COUNT) > 0
063500         PERFORM 640-WRITE-COMPLIANCE THRU 640-EXIT.
063600     PERFORM 650-WRITE-COLM-HDR THRU 650-EXIT.
063700     MOVE ZERO TO WS-DTL-SEQ.
063800     PERFORM 700-WRITE-DETAIL-ROW THRU 700-EXIT
063900         VARYING RSLT-TBL-IDX FROM 1 BY 1
064000         UNTIL RSLT-TBL-IDX > RSLT-TBL-COUNT.
064100 600-EXIT.
064200     EXIT.
064300
064400*        NEW PAGE, THIS SLA'S TITLE (SET BY WS-CURRENT-SLA-SW),
064500*        AND THE TARGET-DAYS SUBTITLE.  ALSO CALLED MID-SECTION
064600*        BY 660-PAGE-BREAK WHEN A PAGE FILLS UP.
064700 610-WRITE-PAGE-HDR.
064800     MOVE '610-WRITE-PAGE-HDR' TO PARA-NAME.
064900     WRITE PRT-REC FROM WS-BLANK-LINE
065000         AFTER ADVANCING 1.
065100     IF SLA-IS-IDENT
065200         WRITE PRT-REC FROM WS-HDR-SLA1-REC
065300             AFTER ADVANCING NEXT-PAGE
065400     ELSE
065500         WRITE PRT-REC FROM WS-HDR-SLA2-REC
065600             AFTER ADVANCING NEXT-PAGE.
065700     ADD 1 TO WS-PAGES.
065800     MOVE WS-RPT-TARGET-DAYS TO SUBT-TARGET-DAYS-O.
065900     WRITE PRT-REC FROM WS-SUBTITLE-REC
066000         AFTER ADVANCING 1.
066100     WRITE PRT-REC FROM WS-BLANK-LINE
066200         AFTER ADVANCING 1.
066300     MOVE 4 TO WS-LINES.
066400 610-EXIT.
066500     EXIT.
066600
066700*        MET/BREACHED/IN-PROGRESS/TOTAL LINE - PRINTED ONCE PER
066800*        SLA, RIGHT AFTER THE PAGE HEADING, REGARDLESS OF WHETHER
066900*        THE COMPLIANCE-RATE LINE FOLLOWS IT.
067000 630-WRITE-SUMMARY.
067100     MOVE '630-WRITE-SUMMARY' TO PARA-NAME.
067200     MOVE SMRY-MET-COUNT TO SMRY-MET-O.
067300     MOVE SMRY-BREACHED-COUNT TO SMRY-BREACHED-O.
067400     MOVE SMRY-IN-PROG-COUNT TO SMRY-INPROG-O.
067500     MOVE SMRY-TOTAL-COUNT TO SMRY-TOTAL-O.
067600     WRITE PRT-REC FROM WS-SUMMARY-REC
067700         AFTER ADVANCING 1.
067800     WRITE PRT-REC FROM WS-BLANK-LINE
067900         AFTER ADVANCING 1.
068000     ADD 2 TO WS-LINES.
068100 630-EXIT.
068200     EXIT.
068300
068400*        ONLY REACHED WHEN 600-WRITE-DASHBOARD'S GUARD FOUND AT
068500*        LEAST ONE RESOLVED TICKET - THE RATE AND BAND ALREADY
068600*        COMPUTED BY SLARATE ARE SIMPLY FORMATTED HERE.
068700 640-WRITE-COMPLIANCE.
068800     MOVE '640-WRITE-COMPLIANCE' TO PARA-NAME.
068900     MOVE SMRY-COMPLIANCE-RATE TO COMPL-RATE-O.
069000     MOVE SMRY-MET-COUNT TO COMPL-MET-O.
069100     COMPUTE WS-RESOLVED-COUNT =
069200         SMRY-MET-COUNT + SMRY-BREACHED-COUNT.
069300     MOVE WS-RESOLVED-COUNT TO COMPL-RESOLVED-O.
069400     MOVE SMRY-COMPLIANCE-BAND TO COMPL-BAND-O.
069500     WRITE PRT-REC FROM WS-COMPLIANCE-REC
069600         AFTER ADVANCING 1.
069700     WRITE PRT-REC FROM WS-BLANK-LINE
069800         AFTER ADVANCING 1.
069900     ADD 2 TO WS-LINES.
070000 640-EXIT.
070100     EXIT.
070200
070300*        50-LINE THRESHOLD LEAVES ROOM FOR AT LEAST ONE DETAIL
070400*        ROW BEFORE THE NEXT PAGE BREAK WOULD BE FORCED ANYWAY -
070500*        RATHER THAN PRINT A LONELY COLUMN HEADING AT THE BOTTOM
070600*        OF A PAGE, ROLL TO THE NEXT PAGE NOW.
070700 650-WRITE-COLM-HDR.
070800     MOVE '650-WRITE-COLM-HDR' TO PARA-NAME.
070900     IF WS-LINES > 50
071000         PERFORM 660-PAGE-BREAK THRU 660-EXIT
071100         GO TO 650-EXIT.
071200     WRITE PRT-REC FROM WS-COLM-HDR-REC
071300         AFTER ADVANCING 1.
071400     WRITE PRT-REC FROM WS-BLANK-LINE
071500         AFTER ADVANCING 1.
071600     ADD 2 TO WS-LINES.
071700 650-EXIT.
071800     EXIT.
071900
072000*        MID-SECTION PAGE ROLL - REPRINTS THE PAGE HEADING AND
072100*        COLUMN HEADING BUT NOT THE SUMMARY/COMPLIANCE LINES,
072200*        WHICH ONLY EVER APPEAR ONCE PER SLA.  ADDED PER CR-95-
072300*        0290 AFTER A LARGE RUN OVERFLOWED A SINGLE PAGE.
072400 660-PAGE-BREAK.
072500     MOVE '660-PAGE-BREAK' TO PARA-NAME.
072600     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
072700     WRITE PRT-REC FROM WS-COLM-HDR-REC
072800         AFTER ADVANCING 1.
072900     WRITE PRT-REC FROM WS-BLANK-LINE
073000         AFTER ADVANCING 1.
073100     ADD 2 TO WS-LINES.
073200 660-EXIT.
073300     EXIT.
073400
073500*        ONE DETAIL LINE PER RESULT-TABLE ROW, INDEXED BY THE
073600*        VARYING CLAUSE IN 600-WRITE-DASHBOARD.  55-LINE
073700*        THRESHOLD LEAVES MORE HEADROOM THAN 650'S 50-LINE CHECK
073800*        SINCE A DETAIL ROW IS SHORTER THAN A COLUMN HEADING PAIR.
073900 700-WRITE-DETAIL-ROW.
074000     MOVE '700-WRITE-DETAIL-ROW' TO PARA-NAME.
074100     IF WS-LINES > 55
074200         PERFORM 660-PAGE-BREAK THRU 660-EXIT.
074300     ADD 1 TO WS-DTL-SEQ.
074400     MOVE WS-DTL-SEQ TO DTL-SEQ-O.
074500     MOVE RSLT-TBL-SOURCE-TICKET(RSLT-TBL-IDX) TO
074600         DTL-ACS-TICKET-O.
074700     MOVE RSLT-TBL-CREATED-DATE(RSLT-TBL-IDX) TO WS-DATE-IN.
074800     PERFORM 760-FORMAT-DATE THRU 760-EXIT.
074900     MOVE WS-DATE-OUT TO DTL-ACS-DATE-O.
075000*        NO LPM MATCH WAS EVER FOUND FOR THIS TICKET - PRINT
075100*        DASHES RATHER THAN A BLANK OR ZERO-FILLED DATE COLUMN.
075200     IF RSLT-TBL-TARGET-TICKET(RSLT-TBL-IDX) = SPACES
075300         MOVE '--' TO DTL-LPM-TICKET-O
075400         MOVE '--' TO DTL-LPM-DATE-O
075500     ELSE
075600         MOVE RSLT-TBL-TARGET-TICKET(RSLT-TBL-IDX) TO
075700             DTL-LPM-TICKET-O
075800         MOVE RSLT-TBL-RESOLVED-DATE(RSLT-TBL-IDX) TO
075900             WS-DATE-IN
076000         PERFORM 760-FORMAT-DATE THRU 760-EXIT
076100         MOVE WS-DATE-OUT TO DTL-LPM-DATE-O.
076200     MOVE RSLT-TBL-DAYS-ELAPSED(RSLT-TBL-IDX) TO
076300         DTL-DAYS-ELAPSED-O.
076400     MOVE RSLT-TBL-TARGET-DAYS(RSLT-TBL-IDX) TO
076500         DTL-TARGET-DAYS-O.
076600     MOVE RSLT-TBL-DAYS-FLAG(RSLT-TBL-IDX) TO DTL-FLAG-O.
076700*        ONE-BYTE STATUS CODE FROM THE RESULT TABLE EXPANDED TO
076800*        ITS FULL WORD FOR THE PRINTED COLUMN.
076900     IF RSLT-TBL-SLA-STATUS(RSLT-TBL-IDX) = 'M'
077000         MOVE 'MET' TO DTL-STATUS-O
077100     ELSE IF RSLT-TBL-SLA-STATUS(RSLT-TBL-IDX) = 'B'
077200         MOVE 'BREACHED' TO DTL-STATUS-O
077300     ELSE
077400         MOVE 'IN PROGRESS' TO DTL-STATUS-O.
077500*        CATEGORY-MIGRATED AND SOURCE-OF-ID ARE OPTIONAL FIELDS
077600*        ON THE ACS EXTRACT - BLANK ON MANY OLDER TICKETS.
077700     IF RSLT-TBL-CATEGORY-MIGRATED(RSLT-TBL-IDX) = SPACES
077800         MOVE '--' TO DTL-CATEGORY-O
077900     ELSE
078000         MOVE RSLT-TBL-CATEGORY-MIGRATED(RSLT-TBL-IDX) TO
078100             DTL-CATEGORY-O.
078200     IF RSLT-TBL-SOURCE-OF-ID(RSLT-TBL-IDX) = SPACES
078300         MOVE '--' TO DTL-SOURCE-O
078400     ELSE
078500         MOVE RSLT-TBL-SOURCE-OF-ID(RSLT-TBL-IDX) TO
078600             DTL-SOURCE-O.
078700     WRITE PRT-REC FROM WS-DTL-REC
078800         AFTER ADVANCING 1.
078900     ADD 1 TO WS-LINES.
079000 700-EXIT.
079100     EXIT.
079200
079300*        BUILDS A YYYY-MM-DD DISPLAY DATE FROM WS-DATE-IN INTO
079400*        WS-DATE-OUT.  A ZERO INPUT DATE DISPLAYS AS DASHES.
079500 760-FORMAT-DATE.
079600     MOVE '760-FORMAT-DATE' TO PARA-NAME.
079700     IF WS-DATE-IN = ZERO
079800         MOVE '    --    ' TO WS-DATE-OUT
079900         GO TO 760-EXIT.
080000     STRING WS-DATE-IN-CCYY DELIMITED BY SIZE
080100            '-' DELIMITED BY SIZE
080200            WS-DATE-IN-MM DELIMITED BY SIZE
080300            '-' DELIMITED BY SIZE
080400            WS-DATE-IN-DD DELIMITED BY SIZE
080500         INTO WS-DATE-OUT.
080600 760-EXIT.
080700     EXIT.
080800
080900*        REACHED FROM 200-RUN-SLA1/300-RUN-SLA2 INSTEAD OF
081000*        600-WRITE-DASHBOARD WHEN THE SLA'S RESULT TABLE CAME
081100*        BACK EMPTY - PRINTS ONE MESSAGE LINE ON ITS OWN PAGE
081200*        RATHER THAN A DASHBOARD WITH NO DETAIL ROWS ON IT.
081300 790-WRITE-NO-TICKETS.
081400     MOVE '790-WRITE-NO-TICKETS' TO PARA-NAME.
081500     WRITE PRT-REC FROM WS-BLANK-LINE
081600         AFTER ADVANCING 1.
081700     IF SLA-IS-IDENT
081800         WRITE PRT-REC FROM WS-NOTKT-SLA1-REC
081900             AFTER ADVANCING NEXT-PAGE
082000     ELSE
082100         WRITE PRT-REC FROM WS-NOTKT-SLA2-REC
082200             AFTER ADVANCING NEXT-PAGE.
082300     ADD 1 TO WS-PAGES.
082400 790-EXIT.
082500     EXIT.
082600
082700*        NORMAL END OF JOB - BOTH SLAS HAVE ALREADY BEEN RUN AND
082800*        PRINTED BY THE TIME THIS IS REACHED FROM THE TOP-LEVEL
082900*        MAINLINE.  LPMFILE IS ALREADY CLOSED BY 000-HOUSEKEEPING.
083000 900-CLEANUP.
083100     MOVE '900-CLEANUP' TO PARA-NAME.
083200     CLOSE RUNCTL, PRTFILE, SYSOUT.
083300     DISPLAY '******** NORMAL END OF JOB SLARPT ********'.
083400 900-EXIT.
083500     EXIT.
083600
083700*        REACHED FROM AN EMPTY RUN-CONTROL FILE OR AN LPM TABLE
083800*        OVERFLOW.  WRITES ONE EXPLANATORY LINE TO SYSOUT, CLOSES
083900*        WHAT WAS OPENED SO FAR, THEN FORCES A NONZERO-CONDITION-
084000*        CODE ABEND VIA THE SHOP'S STANDARD DIVIDE-BY-ZERO TRICK
084100*        IN SLAABEND.
084200 1000-ABEND-RTN.
084300     WRITE SYSOUT-REC FROM ABEND-REC.
084400     CLOSE RUNCTL, PRTFILE, SYSOUT.
084500     DISPLAY '*** ABNORMAL END OF JOB - SLARPT ***'
084600         UPON CONSOLE.
084700     DIVIDE ZERO-VAL INTO ONE-VAL.
