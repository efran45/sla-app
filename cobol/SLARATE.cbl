000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  SLARATE.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/02/91.
000700 DATE-COMPILED. 04/02/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000*****************************************************************
001100*REMARKS.
001200*
001300*          SMALL UTILITY SUBPROGRAM CALLED ONCE PER SLA BY
001400*          SLAIDENT AND SLARESOL, AT THE BOTTOM OF EACH ONE'S
001500*          400-FINALIZE-SUMMARY, AFTER ALL TICKETS FOR THAT SLA
001600*          HAVE BEEN CLASSIFIED.
001700*
001800*          RATE-CALC IS THE ONLY FUNCTION LEFT IN THIS MODULE.
001900*          COMPLIANCE RATE = MET / (MET + BREACHED) * 100, ROUNDED
002000*          TO ONE DECIMAL.  TICKETS STILL IN PROGRESS DO NOT COUNT
002100*          ON EITHER SIDE OF THAT FRACTION - SEE THE SLA-CHECKER
002200*          SPEC, WHICH DEFINES THE RATE OVER RESOLVED TICKETS.
002300*          A ZERO DENOMINATOR (NOTHING RESOLVED YET) RETURNS A
002400*          RATE OF 100.0 AND BAND 'GOOD' RATHER THAN A DIVIDE
002500*          ABEND - SEE THE 94-0312 NOTE BELOW.
002600*
002700*          THE COMPLIANCE BAND IS A THREE-WAY BUCKET OF THE RATE
002800*          FOR THE DASHBOARD HEADING LINE SLARPT PRINTS:
002900*              090.0 AND UP        - GOOD
003000*              075.0 UP TO 089.9   - CAUTION
003100*              UNDER 075.0         - BAD
003200*
003300*****************************************************************
003400*CHANGE LOG.
003500*    04/02/91  JS   ORIGINAL PROGRAM - CR-91-0447
003600*    09/02/91  RTC  ADDED DATE-DEFAULT FUNCTION, LPM EXTRACT WAS
003700*                    COMING OVER WITH LOW-VALUES ON SOME RECORDS
003800*                    NOT SPACES AS DOCUMENTED - CR-91-0603
003900*    03/11/93  DLM  COMPLIANCE BAND THRESHOLDS MOVED HERE FROM
004000*                    SLARPT SO SLARPT DIDN'T DUPLICATE THE LOGIC
004100*                    IN ITS OWN COMPUTE - CR-93-0084
004200*    05/14/98  KMH  Y2K - NO DATE ARITHMETIC IN THIS MODULE,
004300*                    REVIEWED AND RECOMPILED ONLY - CR-98-1140
004400*    02/02/01  RTC  NO LOGIC CHANGE - ADDED THIS BANNER'S CURRENT
004500*                    FORMAT PER SHOP STANDARDS MEMO 2001-04
004600*    03/19/02  DLM  REMOVED DATE-DEFAULT - THE 91-0603 EXTRACT BUG
004700*                    IT WORKED AROUND WAS FIXED ON THE LPM SIDE
004800*                    YEARS AGO AND NOTHING HAS CALLED FUNCTION 'D'
004900*                    SINCE.  RATE-CALC IS THE ONLY ENTRY LEFT.
005000*                    DROPPED SLARATE-DATE-IN/-OUT FROM LINKAGE -
005100*                    CHECK SLARATEC BEFORE RECOMPILING A CALLER -
005200*                    CR-02-0119
005300*****************************************************************
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE.
006100 INPUT-OUTPUT SECTION.
006200*        NO FILES - THIS SUBPROGRAM ONLY EVER TOUCHES ITS OWN
006300*        LINKAGE RECORD, SO THERE IS NOTHING TO SELECT OR OPEN.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*        NO FD ENTRIES FOR THE SAME REASON GIVEN ABOVE.
006800*
006900 WORKING-STORAGE SECTION.
007000*        WS-RATE-WORK IS THE ONLY REAL WORKING FIELD IN THIS
007100*        PROGRAM - THE ROUNDED INTERMEDIATE RESULT OF THE
007200*        MET/TOTAL DIVISION BEFORE IT GOES BACK OUT TO THE
007300*        NARROWER LINKAGE FIELD.
007400 77  WS-RATE-WORK                    PIC S9(05)V9(02) COMP-3.
007500*        RAW-BYTE VIEW OF THE RATE ACCUMULATOR, HANDY WHEN A
007600*        TRACE DISPLAY IS DROPPED IN DURING UNIT TEST.
007700 77  WS-RATE-WORK-X REDEFINES WS-RATE-WORK
007800                                     PIC X(04).
007900
008000 LINKAGE SECTION.
008100*        SLARATE-REC IS THE ONE-AND-ONLY PARAMETER AREA.  THE
008200*        SHOP KEEPS THE MIRROR-IMAGE COPY OF THIS RECORD IN
008300*        SLARATEC SO EVERY CALLER BUILDS IT THE SAME WAY - SEE
008400*        THE COPYBOOK'S OWN HEADER BEFORE CHANGING EITHER SIDE.
008500 01  SLARATE-REC.
008600     05  SLARATE-FUNC-SW             PIC X(01).
008700         88  RATE-CALC                   VALUE 'R'.
008800*        TRACE-DISPLAY VIEWS OF THE TWO INPUT COUNTS - NEITHER
008900*        IS REFERENCED IN LOGIC, ONLY HANDY WHEN A DUMP READER
009000*        NEEDS TO EYEBALL THE BYTES WITHOUT UNPACKING COMP.
009100     05  SLARATE-MET-COUNT           PIC 9(05) COMP.
009200     05  SLARATE-MET-COUNT-X REDEFINES SLARATE-MET-COUNT
009300                                     PIC X(02).
009400     05  SLARATE-TOTAL-COUNT         PIC 9(05) COMP.
009500     05  SLARATE-TOTAL-COUNT-X REDEFINES SLARATE-TOTAL-COUNT
009600                                     PIC X(02).
009700     05  SLARATE-RATE-OUT            PIC 9(03)V9(01) COMP-3.
009800     05  SLARATE-RATE-OUT-X REDEFINES SLARATE-RATE-OUT
009900                                     PIC X(04).
010000     05  SLARATE-BAND-OUT            PIC X(07).
010100 01  SLARATE-RETURN-CD               PIC 9(04) COMP.
010200
010300*        SLARATE-FUNC-SW ONLY EVER COMES IN AS 'R' NOW - THE OLD
010400*        'D' (DATE-DEFAULT) BRANCH WAS RETIRED CR-02-0119.  THE
010500*        IF IS LEFT SINGLE-BRANCH RATHER THAN COLLAPSED TO A
010600*        BARE PERFORM SO A FUTURE FUNCTION CAN BE ADDED THE SAME
010700*        WAY RATE-CALC WAS, WITHOUT RESHAPING THIS MAINLINE.
010800 PROCEDURE DIVISION USING SLARATE-REC, SLARATE-RETURN-CD.
010900     IF RATE-CALC
011000         PERFORM 100-CALC-RATE.
011100
011200     MOVE ZERO TO SLARATE-RETURN-CD.
011300     GOBACK.
011400
011500*        COMPLIANCE-RATE CALCULATION.  CALLED ONCE PER SLA AFTER
011600*        THE CHECKER HAS COUNTED MET/BREACHED/IN-PROGRESS FOR
011700*        EVERY TICKET ON THAT SLA.
011800 100-CALC-RATE.
011900*        A RUN WITH ZERO TICKETS MUST NOT DIVIDE BY ZERO - THE
012000*        94-0312 ABEND CAME FROM SKIPPING THIS CHECK.
012100*        A RUN WITH NO RESOLVED TICKETS IS DEFINED AS 100 PERCENT
012200*        COMPLIANT - THE CALLER ONLY PRINTS THE RATE LINE WHEN
012300*        THE RESOLVED COUNT IS OVER ZERO SO THIS RARELY SHOWS.
012400     IF SLARATE-TOTAL-COUNT = ZERO
012500         MOVE 100.0 TO SLARATE-RATE-OUT
012600         MOVE 'GOOD' TO SLARATE-BAND-OUT
012700         GO TO 100-EXIT.
012800*        STANDARD ROUND-HALF-UP PERCENTAGE - COMP-3 INTERMEDIATE
012900*        SO THE ROUNDED RESULT CAN BE MOVED STRAIGHT INTO THE
013000*        NARROWER 9(03)V9(01) OUTPUT FIELD WITHOUT TRUNCATION.
013100     COMPUTE WS-RATE-WORK ROUNDED =
013200         (SLARATE-MET-COUNT / SLARATE-TOTAL-COUNT) * 100.
013300     MOVE WS-RATE-WORK TO SLARATE-RATE-OUT.
013400*        BAND THRESHOLDS PER THE 93-0084 CHANGE - KEEP THESE IN
013500*        STEP WITH THE DASHBOARD HEADING LINE SLARPT PRINTS.
013600     IF SLARATE-RATE-OUT NOT LESS THAN 090.0
013700         MOVE 'GOOD' TO SLARATE-BAND-OUT
013800     ELSE IF SLARATE-RATE-OUT NOT LESS THAN 075.0
013900         MOVE 'CAUTION' TO SLARATE-BAND-OUT
014000     ELSE
014100         MOVE 'BAD' TO SLARATE-BAND-OUT.
014200 100-EXIT.
014300     EXIT.
