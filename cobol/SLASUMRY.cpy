000100*****************************************************************
000200* SLASUMRY - SLA RUN SUMMARY TOTALS (ONE PER SLA CHECK)
000300*****************************************************************
000400 01  SLA-SUMMARY-REC.
000500     05  SMRY-TOTAL-COUNT            PIC 9(05) COMP.
000600     05  SMRY-MET-COUNT              PIC 9(05) COMP.
000700     05  SMRY-BREACHED-COUNT         PIC 9(05) COMP.
000800     05  SMRY-IN-PROG-COUNT          PIC 9(05) COMP.
000900     05  SMRY-COMPLIANCE-RATE        PIC 9(03)V9(01) COMP-3.
001000     05  SMRY-COMPLIANCE-BAND        PIC X(07).
001100         88  SMRY-BAND-GOOD              VALUE 'GOOD'.
001200         88  SMRY-BAND-CAUTION           VALUE 'CAUTION'.
001300         88  SMRY-BAND-BAD               VALUE 'BAD'.
001400     05  FILLER                      PIC X(05).
