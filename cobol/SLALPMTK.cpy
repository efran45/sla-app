000100*****************************************************************
000200* SLALPMTK - LPM TARGET TICKET RECORD LAYOUT
000300* LPM IS THE DOWNSTREAM CONFIGURATION/BUILD TRACKING SYSTEM THAT
000400* THE ACS TICKET IS EXPECTED TO BE HANDED OFF TO.  ONE RECORD PER
000500* LPM TICKET, SORTED ASCENDING BY LPM-TICKET-KEY ON THE INPUT FILE
000600* SO THIS LAYOUT ALSO SERVES AS THE IN-MEMORY LOOKUP TABLE ROW.
000700*****************************************************************
000800 01  LPM-TICKET-REC.
000900     05  LPM-TICKET-KEY              PIC X(10).
001000     05  LPM-CREATED-DATE            PIC 9(08).
001100     05  LPM-STATUS                  PIC X(20).
001200     05  LPM-CATEGORY                PIC X(20).
001300     05  LPM-READY-TO-BUILD-DATE     PIC 9(08).
001400*        RESERVED FOR THE BUILD-QUEUE SEQUENCE NUMBER - NEVER USED
001500     05  FILLER                      PIC X(02).
