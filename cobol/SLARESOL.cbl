000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLARESOL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/25/91.
000600 DATE-COMPILED. 02/25/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EVALUATES THE "RESOLUTION OF
001300*          CONFIGURATION ISSUES" SLA FOR BCBSLA TICKETS.  A
001400*          SOURCE (ACS) TICKET MUST HAVE A LINKED LPM TICKET
001500*          THAT HAS REACHED STATUS "READY TO BUILD" WITHIN 60
001600*          BUSINESS DAYS OF THE ACS TICKET BEING RAISED.
001700*
001800*          CALLED ONCE PER RUN BY SLARPT, AFTER SLAIDENT, ON
001900*          THE SAME ACS FILE RE-READ FROM THE TOP.  SLARPT HAS
002000*          ALREADY LOADED THE LPM TICKET TABLE - THIS PROGRAM
002100*          ONLY OPENS AND READS THE ACS TICKET FILE.  RESULTS
002200*          ARE RETURNED IN THE RESULT TABLE AND SUMMARY RECORD
002300*          PASSED ON THE CALL.
002400*
002500*          SLAIDENT IS THIS PROGRAM'S TWIN FOR THE
002600*          "IDENTIFICATION" SLA - SAME SHAPE, DIFFERENT
002700*          LINK-MATCH RULE AND TARGET-DAYS.  KEEP THE TWO IN
002800*          STEP WHEN ONE CHANGES.
002900*
003000*          UNLIKE SLAIDENT, THIS SLA DOES NOT CARE WHAT CATEGORY
003100*          THE LINKED LPM TICKET IS IN - ONLY WHETHER IT HAS EVER
003200*          REACHED THE "READY TO BUILD" MILESTONE, RECORDED ON
003300*          THE LPM EXTRACT AS A NONZERO LPM-TBL-READY-DATE.  A
003400*          LINKED TICKET STILL SITTING IN AN EARLIER STATUS DOES
003500*          NOT COUNT AS A MATCH YET.
003600*
003700*          A TICKET WHOSE STATUS IS CLOSED, RESOLVED OR CANCELED
003800*          WITH NO QUALIFYING LINK IS EXCLUDED FROM THE RUN
003900*          ENTIRELY, THE SAME AS IN SLAIDENT - SEE
004000*          220-CHECK-EXCLUSION.
004100*
004200*          NEITHER THIS PROGRAM NOR SLAIDENT PRINTS ITS OWN
004300*          REPORT - SLARPT SORTS THE RESULT TABLE THIS CALL FILLS
004400*          IN AND WRITES THE DASHBOARD AFTER THE CALL RETURNS.
004500*
004600*****************************************************************
004700*CHANGE LOG.
004800*    02/25/91  JS   ORIGINAL PROGRAM, CLONED FROM SLAIDENT -
004900*                    CR-91-0447
005000*    09/02/91  RTC  BUSINESS-DAY LOGIC MOVED OUT TO SLABUSDY SO
005100*                    SLAIDENT COULD SHARE IT - CR-91-0603
005200*    03/11/93  DLM  COMPLIANCE RATE/BAND CALC MOVED TO SLARATE -
005300*                    CR-93-0084
005400*    07/22/95  RTC  ADDED THE RESULT-TABLE OVERFLOW CHECK AFTER
005500*                    A LARGE TEST FILE ABENDED WITH A 0C4 -
005600*                    CR-95-0290
005700*    05/14/98  KMH  Y2K - REVIEWED DATE FIELDS, ALL FULL 8-DIGIT
005800*                    ON INPUT, NO CHANGE REQUIRED - CR-98-1140
005900*    03/02/96  SGP  NO LOGIC CHANGE - RECOMPILED UNDER THE SHOP'S
006000*                    NEW STANDARD SLAABEND COPY MEMBER, SAME
006100*                    CHANGE MADE ACROSS ALL SLA-CHECKER PROGRAMS
006200*                    THIS WEEK
006300*    10/27/98  KMH  Y2K RETEST - CENTURY ROLLOVER VERIFIED IN
006400*                    REGRESSION - CR-98-1140
006500*    02/02/01  RTC  NO LOGIC CHANGE - ADDED THIS BANNER'S CURRENT
006600*                    FORMAT PER SHOP STANDARDS MEMO 2001-04
006700*    03/19/02  DLM  NO LOGIC CHANGE - SLARATEC LINKAGE MIRROR WAS
006800*                    NARROWED WHEN SLARATE'S RETIRED DATE-DEFAULT
006900*                    FUNCTION WAS DROPPED, RECOMPILED TO PICK UP
007000*                    THE NEW COPYBOOK - CR-02-0119
007100*****************************************************************
007200*
007300 ENVIRONMENT DIVISION.
007400*        CONFIGURATION SECTION IS BOILERPLATE FOR EVERY BATCH
007500*        PROGRAM IN THIS SHOP - SEE THE SHOP STANDARDS MANUAL.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000     C01 IS NEXT-PAGE.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*        A PLAIN PRINT STREAM - USED ONLY FOR THE ABEND DUMP LINE.
008400     SELECT SYSOUT
008500     ASSIGN TO UT-S-SYSOUT
008600         ORGANIZATION IS SEQUENTIAL.
008700
008800*        THE ACS EXTRACT IS READ ONCE, TOP TO BOTTOM, NO KEYED
008900*        ACCESS.  THIS IS THE SAME FILE SLAIDENT ALREADY READ
009000*        EARLIER IN THE SAME RUN - SLARPT RE-OPENS IT FROM THE
009100*        TOP FOR EACH SLA.
009200     SELECT ACSTICK-FILE
009300     ASSIGN TO UT-S-ACSTICK
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS IFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*        STANDARD 132-BYTE PRINT LINE - ONLY EVER RECEIVES THE
010000*        ONE ABEND LINE FROM SLAABEND.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                      PIC X(132).
010800
010900*        SOURCE TICKETS RAISED IN ACS FOR THE BCBSLA HEALTH
011000*        PLAN, ARBITRARY ORDER, ONE RECORD PER TICKET.
011100 FD  ACSTICK-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 145 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ACS-TICKET-REC.
011700*        SEE SLAACSTK ITSELF FOR THE FULL 145-BYTE LAYOUT - THE
011800*        FIELDS THIS PROGRAM TOUCHES ARE THE SAME ONES SLAIDENT
011900*        TOUCHES, LISTED IN THAT PROGRAM'S OWN COMMENTARY.
012000 COPY SLAACSTK.
012100
012200 WORKING-STORAGE SECTION.
012300*        FILE STATUS FOR THE ACS EXTRACT - '10' IS THE ONLY CODE
012400*        THIS PROGRAM TESTS FOR.
012500 01  FILE-STATUS-CODES.
012600     05  IFCODE                      PIC X(02).
012700         88  CODE-READ                   VALUE SPACES.
012800         88  NO-MORE-ACSTICK              VALUE '10'.
012900
013000*        MORE-DATA-SW DRIVES THE 100-MAINLINE READ LOOP.
013100*        WS-MATCH-SW IS SCRATCH FOR A SINGLE TICKET'S EVALUATION,
013200*        RESET AT THE TOP OF 200-EVALUATE-TICKET EACH TIME.
013300 01  FLAGS-AND-SWITCHES.
013400     05  MORE-DATA-SW                PIC X(01) VALUE 'Y'.
013500         88  NO-MORE-DATA                VALUE 'N'.
013600     05  WS-MATCH-SW                 PIC X(01) VALUE 'N'.
013700         88  WS-MATCH-FOUND              VALUE 'Y'.
013800
013900*        SAME SCRATCH SWITCH AS SLAIDENT'S WS-EXCLUDE-SW, CARRIED
014000*        HERE AS ITS OWN 77-LEVEL RATHER THAN A GROUP MEMBER -
014100*        THE TWO PROGRAMS WERE NEVER MERGED INTO ONE COPYBOOK.
014200 77  WS-EXCLUDE-SW                    PIC X(01) VALUE 'N'.
014300     88  WS-TICKET-EXCLUDED               VALUE 'Y'.
014400
014500*        THE ACS EXTRACT'S STATUS TEXT IS NOT GUARANTEED
014600*        UPPERCASE - THESE TWO TABLES DRIVE THE INSPECT
014700*        CONVERTING CALL IN 220-CHECK-EXCLUSION BELOW.
014800 01  WS-CASE-FOLD-TABLES.
014900     05  WS-LOWER-ALPHABET           PIC X(26)
015000             VALUE 'abcdefghijklmnopqrstuvwxyz'.
015100     05  WS-UPPER-ALPHABET           PIC X(26)
015200             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015300
015400*        UPPERCASED WORKING COPY OF ACS-STATUS - THE EXTRACT
015500*        FIELD ITSELF IS LEFT ALONE SO ANY LISTING STILL PRINTS
015600*        THE ORIGINAL TEXT.
015700 77  WS-STATUS-UPPER                 PIC X(20).
015800     88  WS-STATUS-CLOSED                VALUE 'CLOSED'.
015900     88  WS-STATUS-RESOLVED              VALUE 'RESOLVED'.
016000     88  WS-STATUS-CANCELED              VALUE 'CANCELED'.
016100
016200*        SCRATCH FOR ONE TICKET'S EVALUATION, BUILT IN
016300*        200-EVALUATE-TICKET AND ITS CHILDREN, CONSUMED BY
016400*        300-BUILD-RESULT.
016500 01  WS-MATCH-WORK-FLDS.
016600     05  WS-MATCH-TARGET-KEY         PIC X(10).
016700     05  WS-RESOLVED-DATE            PIC 9(08).
016800     05  WS-USE-CREATED-DATE         PIC 9(08).
016900     05  WS-DAYS-ELAPSED             PIC S9(04) COMP.
017000*        80 PERCENT OF TARGET-DAYS - WARNING THRESHOLD FOR
017100*        320-SET-DAYS-FLAG, 48 BUSINESS DAYS OF THE 60-DAY TARGET.
017200     05  WS-WARN-THRESHOLD           PIC S9(05)V9(02) COMP-3.
017300
017400 COPY SLARSLT.
017500*        WORKING COPY OF ONE RESULT ROW, BUILT HERE THEN COPIED
017600*        INTO THE RESULT TABLE ROW BY ROW.
017700
017800 COPY SLARATEC.
017900*        CALLER-SIDE PARAMETER AREA FOR THE END-OF-RUN CALL TO
018000*        SLARATE - SEE 400-FINALIZE-SUMMARY.
018100
018200*        DUMP-LINE LAYOUT AND THE FORCED-ABEND FIELDS - SHARED
018300*        BY EVERY BATCH PROGRAM IN THIS SHOP THAT NEEDS TO END A
018400*        RUN WITH A NONZERO CONDITION CODE.
018500 COPY SLAABEND.
018600
018700*        SLARPT PASSES ITS OWN RUN-DATE, THE LPM TABLE IT ALREADY
018800*        LOADED, AND THE RESULT TABLE/SUMMARY RECORD IT ZEROED
018900*        JUST BEFORE THIS CALL - THIS PROGRAM NEVER OPENS THE
019000*        LPM EXTRACT ITSELF.  ALL THREE COPY MEMBERS BELOW ARE
019100*        SHARED WORD FOR WORD WITH SLAIDENT AND SLARPT.
019200 LINKAGE SECTION.
019300 01  RUN-DATE                     PIC 9(08).
019400 COPY SLALPMTB.
019500 COPY SLARSLTB.
019600 COPY SLASUMRY.
019700*        ZERO ON RETURN - TROUBLE IS SIGNALED VIA THE
019800*        1000-ABEND-RTN FORCED ABEND, NOT A NONZERO RETURN CODE.
019900 01  RETURN-CD                    PIC 9(04) COMP.
020000
020100*        HOUSEKEEPING, THEN ONE PASS OF MAINLINE PER ACS RECORD,
020200*        THEN CLEANUP - THE SAME THREE-STAGE SHAPE AS SLAIDENT.
020300 PROCEDURE DIVISION USING RUN-DATE, LPM-TABLE-CONTROL,
020400         LPM-TICKET-TBL, SLA-RESULT-TABLE-CTL, SLA-RESULT-TBL,
020500         SLA-SUMMARY-REC, RETURN-CD.
020600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020700     PERFORM 100-MAINLINE THRU 100-EXIT
020800             UNTIL NO-MORE-DATA.
020900     PERFORM 900-CLEANUP THRU 900-EXIT.
021000     MOVE ZERO TO RETURN-CD.
021100     GOBACK.
021200
021300*        OPEN THE FILES AND PRIME THE READ LOOP WITH THE FIRST
021400*        RECORD.
021500 000-HOUSEKEEPING.
021600     MOVE '000-HOUSEKEEPING' TO PARA-NAME.
021700*        SLARPT ZEROES THESE ITSELF BEFORE THIS CALL - THIS
021800*        INITIALIZE IS DEFENSIVE, THE SAME AS IN SLAIDENT.
021900     INITIALIZE SLA-SUMMARY-REC, SLA-RESULT-TABLE-CTL.
022000     OPEN INPUT ACSTICK-FILE.
022100     OPEN OUTPUT SYSOUT.
022200     READ ACSTICK-FILE
022300         AT END
022400             MOVE 'N' TO MORE-DATA-SW
022500     END-READ.
022600 000-EXIT.
022700     EXIT.
022800
022900*        ONE ITERATION PER ACS RECORD.  ONLY BCBSLA-PLAN TICKETS
023000*        ARE IN SCOPE - EVERYTHING ELSE ON THE EXTRACT IS SIMPLY
023100*        SKIPPED, NOT COUNTED AS EXCLUDED.
023200 100-MAINLINE.
023300     MOVE '100-MAINLINE' TO PARA-NAME.
023400     IF ACS-PLAN-IS-BCBSLA
023500         PERFORM 200-EVALUATE-TICKET THRU 200-EXIT.
023600     READ ACSTICK-FILE
023700         AT END
023800             MOVE 'N' TO MORE-DATA-SW
023900     END-READ.
024000 100-EXIT.
024100     EXIT.
024200
024300*        DECIDE WHERE ONE TICKET LANDS - LOOK FOR A QUALIFYING
024400*        LINKED LPM TICKET FIRST, THEN FALL BACK TO THE
024500*        EXCLUSION CHECK, THEN BUILD A RESULT ROW.
024600 200-EVALUATE-TICKET.
024700     MOVE '200-EVALUATE-TICKET' TO PARA-NAME.
024800*        SCAN EVERY LINKED-TICKET SLOT ON THIS ACS RECORD LOOKING
024900*        FOR ONE LPM TICKET THAT HAS REACHED READY TO BUILD - STOP
025000*        AT THE FIRST MATCH, THE SAME EARLY-EXIT SLAIDENT USES.
025100     MOVE SPACES TO WS-MATCH-TARGET-KEY.
025200     MOVE ZERO TO WS-RESOLVED-DATE.
025300     SET ACS-LINK-IDX TO 1.
025400     MOVE 'N' TO WS-MATCH-SW.
025500     MOVE 'N' TO WS-EXCLUDE-SW.
025600     PERFORM 210-SCAN-ONE-LINK THRU 210-EXIT
025700         VARYING ACS-LINK-IDX FROM 1 BY 1
025800         UNTIL ACS-LINK-IDX > ACS-LINK-COUNT
025900            OR WS-MATCH-FOUND.
026000*        NO QUALIFYING LINK - CHECK WHETHER THE TICKET IS OUT OF
026100*        SCOPE ENTIRELY BEFORE BUILDING A RESULT ROW FOR IT.
026200     IF NOT WS-MATCH-FOUND
026300         PERFORM 220-CHECK-EXCLUSION THRU 220-EXIT
026400         IF WS-TICKET-EXCLUDED
026500             GO TO 200-EXIT.
026600*        EITHER A MATCH WAS FOUND OR THE TICKET IS STILL IN
026700*        SCOPE WITH NONE YET - BOTH CASES GET A RESULT ROW.
026800     PERFORM 300-BUILD-RESULT THRU 300-EXIT.
026900 200-EXIT.
027000     EXIT.
027100
027200*        EXAMINE ONE OF THE ACS TICKET'S LINKED-TICKET SLOTS.
027300*        ONLY SLOTS PREFIXED 'LPM-' ARE CANDIDATES.  THE LPM
027400*        TABLE IS SORTED AND SEARCHED WITH SEARCH ALL, THE SAME
027500*        AS IN SLAIDENT.
027600 210-SCAN-ONE-LINK.
027700     MOVE '210-SCAN-ONE-LINK' TO PARA-NAME.
027800     IF ACS-LINKED-KEY(ACS-LINK-IDX) = SPACES
027900         GO TO 210-EXIT.
028000     IF ACS-LINKED-KEY(ACS-LINK-IDX)(1:4) NOT = 'LPM-'
028100         GO TO 210-EXIT.
028200     SEARCH ALL LPM-TBL-ROW
028300         AT END
028400             GO TO 210-EXIT
028500         WHEN LPM-TBL-KEY(LPM-TBL-IDX) =
028600                 ACS-LINKED-KEY(ACS-LINK-IDX)
028700             PERFORM 215-CHECK-READY-DATE THRU 215-EXIT
028800     END-SEARCH.
028900 210-EXIT.
029000     EXIT.
029100
029200*        SLA 2 DOES NOT CARE ABOUT THE LPM TICKET'S CATEGORY -
029300*        ONLY WHETHER IT HAS EVER REACHED "READY TO BUILD".
029400 215-CHECK-READY-DATE.
029500     MOVE '215-CHECK-READY-DATE' TO PARA-NAME.
029600     IF LPM-TBL-READY-DATE(LPM-TBL-IDX) NOT = ZERO
029700         SET WS-MATCH-FOUND TO TRUE
029800         MOVE ACS-LINKED-KEY(ACS-LINK-IDX) TO WS-MATCH-TARGET-KEY
029900         MOVE LPM-TBL-READY-DATE(LPM-TBL-IDX)
030000             TO WS-RESOLVED-DATE.
030100 215-EXIT.
030200     EXIT.
030300
030400*        REACHED ONLY WHEN NO QUALIFYING LINK WAS FOUND - A
030500*        TICKET ALREADY CLOSED, RESOLVED OR CANCELED WITH NO
030600*        LINK REACHING READY TO BUILD IS TREATED AS OUT OF SCOPE
030700*        RATHER THAN A BREACH.
030800 220-CHECK-EXCLUSION.
030900     MOVE '220-CHECK-EXCLUSION' TO PARA-NAME.
031000     MOVE ACS-STATUS TO WS-STATUS-UPPER.
031100     INSPECT WS-STATUS-UPPER
031200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
031300     IF WS-STATUS-CLOSED OR WS-STATUS-RESOLVED
031400             OR WS-STATUS-CANCELED
031500         SET WS-TICKET-EXCLUDED TO TRUE
031600     ELSE
031700         MOVE 'N' TO WS-EXCLUDE-SW.
031800 220-EXIT.
031900     EXIT.
032000
032100*        ASSEMBLE ONE RESULT ROW.  A ZERO CREATED-DATE ON THE
032200*        EXTRACT IS DEFAULTED TO THE RUN DATE SO THE ELAPSED-DAYS
032300*        CALL BELOW NEVER GOES NEGATIVE OR UNDEFINED.
032400 300-BUILD-RESULT.
032500     MOVE '300-BUILD-RESULT' TO PARA-NAME.
032600     MOVE SPACES TO SLA-RESULT-REC.
032700     MOVE ZERO TO RSLT-CREATED-DATE RSLT-RESOLVED-DATE
032800                  RSLT-DAYS-ELAPSED RSLT-TARGET-DAYS.
032900     MOVE ACS-TICKET-KEY TO RSLT-SOURCE-TICKET.
033000     IF ACS-CREATED-DATE = ZERO
033100         MOVE RUN-DATE TO WS-USE-CREATED-DATE
033200     ELSE
033300         MOVE ACS-CREATED-DATE TO WS-USE-CREATED-DATE.
033400     MOVE WS-USE-CREATED-DATE TO RSLT-CREATED-DATE.
033500*        ELAPSED BUSINESS DAYS RUN TO THE MATCHING LPM TICKET'S
033600*        READY-TO-BUILD DATE IF ONE WAS FOUND, OTHERWISE TO
033700*        TODAY'S RUN-DATE.  SLABUSDY DOES THE CALENDAR WALK.
033800     IF WS-MATCH-FOUND
033900         MOVE WS-MATCH-TARGET-KEY TO RSLT-TARGET-TICKET
034000         MOVE WS-RESOLVED-DATE TO RSLT-RESOLVED-DATE
034100         CALL 'SLABUSDY' USING WS-USE-CREATED-DATE,
034200             WS-RESOLVED-DATE, WS-DAYS-ELAPSED
034300     ELSE
034400         CALL 'SLABUSDY' USING WS-USE-CREATED-DATE,
034500             RUN-DATE, WS-DAYS-ELAPSED.
034600     MOVE WS-DAYS-ELAPSED TO RSLT-DAYS-ELAPSED.
034700*        60 BUSINESS DAYS - THIS SLA'S TARGET, TWICE SLAIDENT'S.
034800     MOVE 60 TO RSLT-TARGET-DAYS.
034900     PERFORM 310-CLASSIFY THRU 310-EXIT.
035000     PERFORM 320-SET-DAYS-FLAG THRU 320-EXIT.
035100     MOVE ACS-SOURCE-OF-ID TO RSLT-SOURCE-OF-ID.
035200     MOVE ACS-CATEGORY-MIGRATED TO RSLT-CATEGORY-MIGRATED.
035300     PERFORM 330-SET-SORT-KEY THRU 330-EXIT.
035400     PERFORM 340-ACCUM-SUMMARY THRU 340-EXIT.
035500     PERFORM 350-STORE-RESULT-ROW THRU 350-EXIT.
035600 300-EXIT.
035700     EXIT.
035800
035900*        THE THREE-WAY MET/BREACHED/IN-PROGRESS CALL, IDENTICAL
036000*        IN SHAPE TO SLAIDENT'S OWN 310-CLASSIFY.  A MATCH FOUND
036100*        EXACTLY ON THE TARGET-DAYS BOUNDARY COUNTS AS MET.
036200 310-CLASSIFY.
036300     MOVE '310-CLASSIFY' TO PARA-NAME.
036400     IF WS-MATCH-FOUND
036500         IF RSLT-DAYS-ELAPSED NOT GREATER THAN RSLT-TARGET-DAYS
036600             SET RSLT-STATUS-MET TO TRUE
036700         ELSE
036800             SET RSLT-STATUS-BREACHED TO TRUE
036900     ELSE
037000         IF RSLT-DAYS-ELAPSED GREATER THAN RSLT-TARGET-DAYS
037100             SET RSLT-STATUS-BREACHED TO TRUE
037200         ELSE
037300             SET RSLT-STATUS-IN-PROGRESS TO TRUE.
037400 310-EXIT.
037500     EXIT.
037600
037700*        DAYS-FLAG IS THE DASHBOARD'S EARLY-WARNING COLUMN - OVER
037800*        ONCE THE TARGET IS BLOWN, WARN AT 80 PERCENT OF TARGET
037900*        (48 BUSINESS DAYS), OK OTHERWISE.
038000 320-SET-DAYS-FLAG.
038100     MOVE '320-SET-DAYS-FLAG' TO PARA-NAME.
038200     COMPUTE WS-WARN-THRESHOLD = RSLT-TARGET-DAYS * 0.8.
038300     IF RSLT-DAYS-ELAPSED > RSLT-TARGET-DAYS
038400         MOVE 'OVER' TO RSLT-DAYS-FLAG
038500     ELSE IF RSLT-DAYS-ELAPSED > WS-WARN-THRESHOLD
038600         MOVE 'WARN' TO RSLT-DAYS-FLAG
038700     ELSE
038800         MOVE 'OK  ' TO RSLT-DAYS-FLAG.
038900 320-EXIT.
039000     EXIT.
039100
039200*        SORT KEY FOR SLARPT'S DETAIL LISTING - BREACHED FIRST,
039300*        THEN IN-PROGRESS, THEN MET, NEWEST-CREATED FIRST WITHIN
039400*        EACH STATUS.  SAME SCHEME AS SLAIDENT.
039500 330-SET-SORT-KEY.
039600     MOVE '330-SET-SORT-KEY' TO PARA-NAME.
039700     IF RSLT-STATUS-BREACHED
039800         MOVE 1 TO RSLT-SORT-STATUS-PRI
039900     ELSE IF RSLT-STATUS-IN-PROGRESS
040000         MOVE 2 TO RSLT-SORT-STATUS-PRI
040100     ELSE
040200         MOVE 3 TO RSLT-SORT-STATUS-PRI.
040300     COMPUTE RSLT-SORT-DATE-DESC = 99999999 - RSLT-CREATED-DATE.
040400 330-EXIT.
040500     EXIT.
040600
040700*        ROLL THIS TICKET INTO THIS RUN'S SLA-SUMMARY-REC TOTALS,
040800*        WHICH SLARPT PRINTS ON THE DASHBOARD HEADING LINE AND
040900*        WHICH 400-FINALIZE-SUMMARY FEEDS TO SLARATE BELOW.
041000 340-ACCUM-SUMMARY.
041100     MOVE '340-ACCUM-SUMMARY' TO PARA-NAME.
041200     ADD 1 TO SMRY-TOTAL-COUNT.
041300     IF RSLT-STATUS-MET
041400         ADD 1 TO SMRY-MET-COUNT
041500     ELSE IF RSLT-STATUS-BREACHED
041600         ADD 1 TO SMRY-BREACHED-COUNT
041700     ELSE
041800         ADD 1 TO SMRY-IN-PROG-COUNT.
041900 340-EXIT.
042000     EXIT.
042100
042200*        APPEND THE FINISHED ROW TO THE RESULT TABLE.  THE
042300*        500-ROW CEILING MATCHES SLAIDENT'S - A RUN HEAVY ENOUGH
042400*        TO HIT IT ABENDS RATHER THAN SILENTLY TRUNCATE.
042500 350-STORE-RESULT-ROW.
042600     MOVE '350-STORE-RESULT-ROW' TO PARA-NAME.
042700     IF RSLT-TBL-COUNT NOT LESS THAN 500
042800         MOVE 'RESULT TABLE OVERFLOW - OVER 500 TICKETS'
042900             TO ABEND-REASON
043000         GO TO 1000-ABEND-RTN.
043100     ADD 1 TO RSLT-TBL-COUNT.
043200     SET RSLT-TBL-IDX TO RSLT-TBL-COUNT.
043300*        SOURCE/TARGET TICKET NUMBERS - TARGET IS SPACES WHEN NO
043400*        MATCH WAS EVER FOUND.
043500     MOVE RSLT-SOURCE-TICKET TO
043600         RSLT-TBL-SOURCE-TICKET(RSLT-TBL-IDX).
043700     MOVE RSLT-TARGET-TICKET TO
043800         RSLT-TBL-TARGET-TICKET(RSLT-TBL-IDX).
043900*        THE TWO DATES THE DETAIL LINE PRINTS SIDE BY SIDE.
044000     MOVE RSLT-CREATED-DATE TO
044100         RSLT-TBL-CREATED-DATE(RSLT-TBL-IDX).
044200     MOVE RSLT-RESOLVED-DATE TO
044300         RSLT-TBL-RESOLVED-DATE(RSLT-TBL-IDX).
044400*        ELAPSED-VS-TARGET, WHAT 310/320 ABOVE WERE JUDGING.
044500     MOVE RSLT-DAYS-ELAPSED TO
044600         RSLT-TBL-DAYS-ELAPSED(RSLT-TBL-IDX).
044700     MOVE RSLT-TARGET-DAYS TO
044800         RSLT-TBL-TARGET-DAYS(RSLT-TBL-IDX).
044900*        STATUS AND DAYS-FLAG - THE TWO COLUMNS THE DASHBOARD
045000*        BREAKS AND COLOR-CODES BY.
045100     MOVE RSLT-SLA-STATUS TO
045200         RSLT-TBL-SLA-STATUS(RSLT-TBL-IDX).
045300     MOVE RSLT-DAYS-FLAG TO
045400         RSLT-TBL-DAYS-FLAG(RSLT-TBL-IDX).
045500*        PASSED THROUGH UNCHANGED FROM THE ACS EXTRACT - NEITHER
045600*        FIELD PARTICIPATES IN THE SLA RULE ITSELF.
045700     MOVE RSLT-SOURCE-OF-ID TO
045800         RSLT-TBL-SOURCE-OF-ID(RSLT-TBL-IDX).
045900     MOVE RSLT-CATEGORY-MIGRATED TO
046000         RSLT-TBL-CATEGORY-MIGRATED(RSLT-TBL-IDX).
046100*        THE SORT KEY 330-SET-SORT-KEY BUILT ABOVE.
046200     MOVE RSLT-SORT-KEY TO
046300         RSLT-TBL-SORT-KEY(RSLT-TBL-IDX).
046400 350-EXIT.
046500     EXIT.
046600
046700*        END OF RUN - FINALIZE THE SUMMARY BEFORE CLOSING FILES
046800*        SO AN ABEND THERE STILL LEAVES THE FILES CLOSED CLEANLY.
046900 900-CLEANUP.
047000     MOVE '900-CLEANUP' TO PARA-NAME.
047100     PERFORM 400-FINALIZE-SUMMARY THRU 400-EXIT.
047200     CLOSE ACSTICK-FILE, SYSOUT.
047300 900-EXIT.
047400     EXIT.
047500
047600*        HAND THE RUN'S MET/BREACHED COUNTS TO SLARATE FOR THE
047700*        COMPLIANCE-RATE AND BAND CALCULATION - IN-PROGRESS
047800*        TICKETS DO NOT ENTER EITHER SIDE OF THAT FRACTION.
047900 400-FINALIZE-SUMMARY.
048000     MOVE '400-FINALIZE-SUMMARY' TO PARA-NAME.
048100     MOVE 'R' TO SLARATE-FUNC-SW.
048200     MOVE SMRY-MET-COUNT TO SLARATE-MET-COUNT.
048300     COMPUTE SLARATE-TOTAL-COUNT =
048400         SMRY-MET-COUNT + SMRY-BREACHED-COUNT.
048500     CALL 'SLARATE' USING SLARATE-REC, SLARATE-RETURN-CD.
048600     MOVE SLARATE-RATE-OUT TO SMRY-COMPLIANCE-RATE.
048700     MOVE SLARATE-BAND-OUT TO SMRY-COMPLIANCE-BAND.
048800 400-EXIT.
048900     EXIT.
049000
049100*        REACHED ONLY FROM 350-STORE-RESULT-ROW'S OVERFLOW CHECK -
049200*        WRITES ONE EXPLANATORY LINE TO SYSOUT, THEN FORCES A
049300*        NONZERO-CONDITION-CODE ABEND VIA THE SHOP'S STANDARD
049400*        DIVIDE-BY-ZERO TRICK IN SLAABEND.
049500 1000-ABEND-RTN.
049600     WRITE SYSOUT-REC FROM ABEND-REC.
049700     CLOSE ACSTICK-FILE, SYSOUT.
049800     DISPLAY '*** ABNORMAL END OF JOB - SLARESOL ***'
049900         UPON CONSOLE.
050000     DIVIDE ZERO-VAL INTO ONE-VAL.
