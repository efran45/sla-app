000100*****************************************************************
000200* SLAACSTK - ACS SOURCE TICKET RECORD LAYOUT
000300* ACS IS THE PAYER'S CONFIGURATION-ISSUE INTAKE TRACKING SYSTEM.
000400* ONE RECORD PER SOURCE TICKET, FIXED FORMAT, AS PASSED FROM THE
000500* NIGHTLY TICKET-SYSTEM EXTRACT.
000600*****************************************************************
000700 01  ACS-TICKET-REC.
000800     05  ACS-TICKET-KEY              PIC X(10).
000900     05  ACS-CREATED-DATE            PIC 9(08).
001000     05  ACS-STATUS                  PIC X(20).
001100         88  ACS-STATUS-CLOSED           VALUE 'CLOSED'.
001200         88  ACS-STATUS-RESOLVED         VALUE 'RESOLVED'.
001300         88  ACS-STATUS-CANCELED         VALUE 'CANCELED'.
001400     05  ACS-HEALTH-PLAN             PIC X(10).
001500         88  ACS-PLAN-IS-BCBSLA          VALUE 'BCBSLA'.
001600     05  ACS-SOURCE-OF-ID            PIC X(20).
001700     05  ACS-CATEGORY-MIGRATED       PIC X(20).
001800     05  ACS-LINK-COUNT              PIC 9(02).
001900     05  ACS-LINKED-KEY-TBL OCCURS 5 TIMES
002000             INDEXED BY ACS-LINK-IDX.
002100         10  ACS-LINKED-KEY          PIC X(10).
002200*        RESERVED FOR THE ADDITIONAL-LINK EXPANSION REQUESTED BY
002300*        THE CONFIG-OPS DESK BUT NEVER FUNDED - RQ#95-0231 SGP
002400     05  FILLER                      PIC X(05).
