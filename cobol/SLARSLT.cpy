000100*****************************************************************
000200* SLARSLT - PER-TICKET SLA EVALUATION RESULT
000300* BUILT BY SLAIDENT/SLARESOL FOR EVERY QUALIFYING ACS TICKET AND
000400* HANDED BACK TO SLARPT FOR SORTING AND PRINTING ON THE DASHBOARD.
000500* ALSO SERVES AS THE ROW LAYOUT OF THE IN-MEMORY RESULT TABLE.
000600*****************************************************************
000700 01  SLA-RESULT-REC.
000800     05  RSLT-SOURCE-TICKET          PIC X(10).
000900     05  RSLT-TARGET-TICKET          PIC X(10).
001000     05  RSLT-CREATED-DATE           PIC 9(08).
001100     05  RSLT-CREATED-DATE-X REDEFINES RSLT-CREATED-DATE.
001200         10  RSLT-CREATED-CCYY       PIC 9(04).
001300         10  RSLT-CREATED-MM         PIC 9(02).
001400         10  RSLT-CREATED-DD         PIC 9(02).
001500     05  RSLT-RESOLVED-DATE          PIC 9(08).
001600     05  RSLT-RESOLVED-DATE-X REDEFINES RSLT-RESOLVED-DATE.
001700         10  RSLT-RESOLVED-CCYY      PIC 9(04).
001800         10  RSLT-RESOLVED-MM        PIC 9(02).
001900         10  RSLT-RESOLVED-DD        PIC 9(02).
002000     05  RSLT-DAYS-ELAPSED           PIC S9(04) COMP.
002100     05  RSLT-TARGET-DAYS            PIC 9(03) COMP.
002200     05  RSLT-SLA-STATUS             PIC X(01).
002300         88  RSLT-STATUS-MET             VALUE 'M'.
002400         88  RSLT-STATUS-BREACHED        VALUE 'B'.
002500         88  RSLT-STATUS-IN-PROGRESS     VALUE 'P'.
002600     05  RSLT-DAYS-FLAG               PIC X(04).
002700     05  RSLT-SOURCE-OF-ID            PIC X(20).
002800     05  RSLT-CATEGORY-MIGRATED       PIC X(20).
002900     05  RSLT-SORT-KEY.
003000         10  RSLT-SORT-STATUS-PRI     PIC 9(01).
003100         10  RSLT-SORT-DATE-DESC      PIC 9(08).
003200     05  RSLT-SORT-KEY-N REDEFINES RSLT-SORT-KEY
003300                                      PIC 9(09).
003400     05  FILLER                       PIC X(05).
