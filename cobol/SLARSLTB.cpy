000100*****************************************************************
000200* SLARSLTB - IN-MEMORY SLA RESULT TABLE, ONE ROW PER EVALUATED
000300* TICKET.  BUILT BY SLAIDENT/SLARESOL, HANDED BACK TO SLARPT ON
000400* THE CALL FOR SORTING AND PRINTING.  ROW LAYOUT MIRRORS SLARSLT.
000500*****************************************************************
000600 01  SLA-RESULT-TABLE-CTL.
000700     05  RSLT-TBL-COUNT              PIC 9(05) COMP.
000800     05  FILLER                      PIC X(05).
000900 01  SLA-RESULT-TBL.
001000     05  RSLT-TBL-ROW OCCURS 500 TIMES
001100             INDEXED BY RSLT-TBL-IDX.
001200         10  RSLT-TBL-SOURCE-TICKET      PIC X(10).
001300         10  RSLT-TBL-TARGET-TICKET      PIC X(10).
001400         10  RSLT-TBL-CREATED-DATE       PIC 9(08).
001500         10  RSLT-TBL-RESOLVED-DATE      PIC 9(08).
001600         10  RSLT-TBL-DAYS-ELAPSED       PIC S9(04) COMP.
001700         10  RSLT-TBL-TARGET-DAYS        PIC 9(03) COMP.
001800         10  RSLT-TBL-SLA-STATUS         PIC X(01).
001900         10  RSLT-TBL-DAYS-FLAG          PIC X(04).
002000         10  RSLT-TBL-SOURCE-OF-ID       PIC X(20).
002100         10  RSLT-TBL-CATEGORY-MIGRATED  PIC X(20).
002200         10  RSLT-TBL-SORT-KEY.
002300             15  RSLT-TBL-SORT-PRI       PIC 9(01).
002400             15  RSLT-TBL-SORT-DATE-DESC PIC 9(08).
002500         10  FILLER                      PIC X(05).
