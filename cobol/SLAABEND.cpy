000100*****************************************************************
000200* SLAABEND - SHOP-STANDARD ABEND DUMP LINE AND RELATED FIELDS.
000300* WRITTEN TO SYSOUT AHEAD OF A FORCED ABEND SO OPERATIONS CAN SEE
000400* WHAT PARAGRAPH AND WHAT VALUES TRIGGERED THE STOP.
000500*****************************************************************
000600 01  ABEND-REC.
000700     05  FILLER                      PIC X(01) VALUE SPACE.
000800     05  ABEND-PARA-O                PIC X(20).
000900     05  FILLER                      PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON-O              PIC X(40).
001100     05  FILLER                      PIC X(02) VALUE SPACES.
001200     05  ABEND-EXPECTED-O            PIC -9(9).
001300     05  FILLER                      PIC X(02) VALUE SPACES.
001400     05  ABEND-ACTUAL-O              PIC -9(9).
001500     05  FILLER                      PIC X(43) VALUE SPACES.
001600
001700 01  PARA-NAME                       PIC X(20) VALUE SPACES.
001800 01  ABEND-REASON                    PIC X(40) VALUE SPACES.
001900 01  EXPECTED-VAL                    PIC S9(9) VALUE 0.
002000 01  ACTUAL-VAL                      PIC S9(9) VALUE 0.
002100 01  ONE-VAL                         PIC S9(4) VALUE 1.
002200 01  ZERO-VAL                        PIC S9(4) VALUE 0.
