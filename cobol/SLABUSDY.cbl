000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SLABUSDY.
000300 AUTHOR. R T CARMODY.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 03/14/91.
000600 DATE-COMPILED. 03/14/91.
000700 SECURITY. NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*REMARKS.
001100*
001200*          COUNTS BUSINESS DAYS (MON-FRI, NO HOLIDAY CALENDAR)
001300*          IN THE HALF-OPEN INTERVAL FROM START-DATE UP TO BUT
001400*          NOT INCLUDING END-DATE.  CALLED BY SLAIDENT AND
001500*          SLARESOL FOR EVERY EVALUATED ACS TICKET SO KEEP THIS
001600*          ROUTINE LEAN - IT RUNS IN THE INNER LOOP.
001700*
001800*          IF END-DATE IS EARLIER THAN START-DATE THE
001900*          COUNT RETURNED IS ZERO (SEE THE SLA-CHECKER SPEC).
002000*
002100*          THE SHOP DOES NOT MAINTAIN A HOLIDAY CALENDAR FOR THIS
002200*          JOB.  A DAY IS "BUSINESS" IF IT FALLS MONDAY THROUGH
002300*          FRIDAY, PERIOD - CHRISTMAS AND THE LIKE COUNT THE SAME
002400*          AS ANY OTHER WEEKDAY.  IF THAT EVER CHANGES, THE PLACE
002500*          TO ADD A HOLIDAY TABLE IS 200-COUNT-ONE-DAY, RIGHT
002600*          BESIDE THE WEEKEND TEST.
002700*
002800*          METHOD: WALK THE CALENDAR ONE DAY AT A TIME FROM
002900*          START-DATE, TESTING EACH DAY'S DAY-OF-WEEK BY ZELLER'S
003000*          CONGRUENCE AND COUNTING THE NON-WEEKEND ONES, UNTIL THE
003100*          WORKING DATE REACHES END-DATE.  SLOWER THAN A CLOSED-
003200*          FORM CALENDAR FORMULA BUT MUCH EASIER TO PROVE CORRECT,
003300*          AND THE TICKET VOLUMES THIS RUNS AGAINST NEVER MADE THE
003400*          DIFFERENCE MATTER - SEE THE 94-0261 NOTE BELOW.
003500*
003600*****************************************************************
003700*CHANGE LOG.
003800*    03/14/91  RTC  ORIGINAL PROGRAM - CR-91-0447
003900*    09/02/91  RTC  CORRECTED LEAP-YEAR TEST, FEB 1992 CAUGHT IT
004000*                    ONE DAY SHORT IN UNIT TEST - CR-91-0602
004100*    11/19/92  DLM  ADDED CENTURY CHECK TO LEAP-YEAR TEST - THE
004200*                    91 FIX ASSUMED /4 WAS NOT ENOUGH - CR-92-0118
004300*    06/03/94  RTC  PERFORMANCE - MOVED DAY-OF-WEEK CALC OUT OF
004400*                    THE INCREMENT PARAGRAPH, WAS BEING DONE TWICE
004500*                    PER DAY - CR-94-0261
004600*    01/08/96  SGP  NO CHANGE TO LOGIC - RECOMPILED UNDER THE NEW
004700*                    SHOP STANDARD COPY MEMBER FOR ABEND FIELDS
004800*    05/14/98  KMH  Y2K - WS-WORK-CCYY WAS 9(2), WIDENED TO 9(4)
004900*                    THROUGHOUT; START-DATE/END-DATE WERE
005000*                    ALREADY FULL 8-DIGIT ON INPUT - CR-98-1140
005100*    10/27/98  KMH  Y2K RETEST - CENTURY ROLLOVER 12/31/1999 TO
005200*                    01/01/2000 VERIFIED IN REGR - CR-98-1140
005300*    02/02/01  RTC  NO LOGIC CHANGE - ADDED THIS BANNER'S CURRENT
005400*                    FORMAT PER SHOP STANDARDS MEMO 2001-04
005500*    04/08/02  DLM  ADDED THE MISSING TOP-LEVEL PERFORM/GOBACK -
005600*                    CONTROL WAS FALLING OUT OF 100-MAINLINE
005700*                    STRAIGHT INTO 200-COUNT-ONE-DAY A 2ND TIME,
005800*                    OVERSTATING BUS-DAYS BY ONE WHEN START-DATE
005900*                    EQUALED END-DATE - CR-02-0141
006000*    06/17/02  SGP  BUS-DAYS WAS DISPLAY BUT BOTH CALLERS PASS A
006100*                    COMP CELL - ADDED COMP HERE TO MATCH.  ALSO
006200*                    DROPPED COMP FROM WS-WORK-CCYY/MM/DD, WHICH
006300*                    LEFT WS-WORK-DATE-8 REDEFINING A 6-BYTE
006400*                    BINARY GROUP AS AN 8-BYTE CHARACTER FIELD -
006500*                    OVERSIZED AND WRONG TYPE FOR THE MOVE FROM
006600*                    START-DATE IN 000-HOUSEKEEPING.  FOUND IN THE
006700*                    SLA-CHECKER SUITE INTERFACE REVIEW WHEN
006800*                    ELAPSED-DAY COUNTS CAME BACK GARBAGE IN UNIT
006900*                    TEST - CR-02-0162
007000*****************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS NEXT-PAGE.
007800 INPUT-OUTPUT SECTION.
007900*        NO FILES - LINKAGE ONLY.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 WORKING-STORAGE SECTION.
008500*        DAYS-PER-MONTH TABLE, JAN THROUGH DEC.  FEBRUARY IS
008600*        CARRIED AS A PLAIN 28 HERE AND PATCHED TO 29 IN
008700*        300-ADD-ONE-DAY EVERY TIME THE WORKING YEAR TURNS OUT TO
008800*        BE A LEAP YEAR - SEE 350-SET-LEAP-YEAR-SW.
008900 01  WS-DAYS-IN-MONTH-TBL.
009000     05  FILLER                      PIC 9(02) VALUE 31.
009100     05  FILLER                      PIC 9(02) VALUE 28.
009200     05  FILLER                      PIC 9(02) VALUE 31.
009300     05  FILLER                      PIC 9(02) VALUE 30.
009400     05  FILLER                      PIC 9(02) VALUE 31.
009500     05  FILLER                      PIC 9(02) VALUE 30.
009600     05  FILLER                      PIC 9(02) VALUE 31.
009700     05  FILLER                      PIC 9(02) VALUE 31.
009800     05  FILLER                      PIC 9(02) VALUE 30.
009900     05  FILLER                      PIC 9(02) VALUE 31.
010000     05  FILLER                      PIC 9(02) VALUE 30.
010100     05  FILLER                      PIC 9(02) VALUE 31.
010200 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TBL.
010300     05  WS-MONTH-DAYS               PIC 9(02) OCCURS 12 TIMES.
010400
010500*        THE CALENDAR "CURSOR" - STARTS AT START-DATE IN
010600*        000-HOUSEKEEPING AND IS WALKED FORWARD ONE DAY AT A TIME
010700*        BY 300-ADD-ONE-DAY UNTIL IT REACHES END-DATE.
010800*        ZONED DISPLAY, NOT COMP - WS-WORK-DATE-8 BELOW REDEFINES
010900*        THIS GROUP AS AN 8-BYTE CCYYMMDD DIGIT STRING FOR THE
011000*        COMPARE AGAINST START-DATE/END-DATE, WHICH ONLY LINES UP
011100*        BYTE-FOR-BYTE IF THESE THREE SUBFIELDS ARE DISPLAY - SEE
011200*        THE 02-0162 NOTE IN THE CHANGE LOG.
011300 01  WS-WORK-DATE.
011400     05  WS-WORK-CCYY                PIC 9(04).
011500     05  WS-WORK-MM                  PIC 9(02).
011600     05  WS-WORK-DD                  PIC 9(02).
011700*        8-DIGIT CCYYMMDD VIEW, USED ONLY TO COMPARE THE CURSOR
011800*        AGAINST START-DATE/END-DATE WITHOUT THREE SEPARATE TESTS.
011900 01  WS-WORK-DATE-8 REDEFINES WS-WORK-DATE.
012000     05  FILLER                      PIC X(08).
012100*        X-VIEW OF THE WORKING DATE, KEPT SO A TRACE DISPLAY CAN
012200*        BE DROPPED IN DURING UNIT TEST W/O DISTURBING THE ABOVE.
012300 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE.
012400     05  WS-WORK-X-CCYY              PIC X(04).
012500     05  WS-WORK-X-MM                PIC X(02).
012600     05  WS-WORK-X-DD                PIC X(02).
012700
012800*        SET FRESH FOR THE WORKING YEAR EVERY TIME THE CURSOR
012900*        CROSSES A YEAR BOUNDARY - SEE 300-ADD-ONE-DAY.
013000 77  WS-LEAP-YEAR-SW                 PIC X(01) VALUE 'N'.
013100     88  WS-YEAR-IS-LEAP                 VALUE 'Y'.
013200
013300*        RESULT OF 400-CALC-DAY-OF-WEEK FOR THE CURRENT CURSOR
013400*        DATE - 0/1 ARE THE WEEKEND, 2-6 ARE MON-FRI.
013500 77  WS-Z-DOW                        PIC 9(01) COMP VALUE 0.
013600     88  WS-DOW-IS-WEEKEND               VALUES 0, 1.
013700
013800*        SCRATCH TERMS FOR ZELLER'S CONGRUENCE - SEE THE COMMENT
013900*        AHEAD OF 400-CALC-DAY-OF-WEEK FOR THE FORMULA ITSELF.
014000 01  WS-ZELLER-WORK-FLDS.
014100     05  WS-Z-MONTH                  PIC 9(02) COMP.
014200     05  WS-Z-YEAR                   PIC 9(04) COMP.
014300     05  WS-Z-CENTURY                PIC 9(02) COMP.
014400     05  WS-Z-YR-OF-CENT             PIC 9(02) COMP.
014500     05  WS-Z-TERM1                  PIC 9(04) COMP.
014600     05  WS-Z-TERM2                  PIC 9(04) COMP.
014700     05  WS-Z-TERM3                  PIC 9(04) COMP.
014800     05  WS-Z-SUM                    PIC 9(06) COMP.
014900     05  WS-Z-DIV                    PIC 9(06) COMP.
015000     05  FILLER                      PIC X(06).
015100
015200*        SCRATCH DIVISORS FOR THE /4, /100, /400 LEAP-YEAR TEST -
015300*        SEE THE 92-0118 CENTURY-CHECK NOTE ABOVE.
015400 01  WS-LY-WORK-FLDS.
015500     05  WS-LY-DIV4                  PIC 9(04) COMP.
015600     05  WS-LY-DIV100                PIC 9(04) COMP.
015700     05  WS-LY-DIV400                PIC 9(04) COMP.
015800     05  FILLER                      PIC X(04).
015900
016000*        THREE PLAIN ELEMENTARY ITEMS ON THE CALL - NO GROUP
016100*        RECORD NEEDED FOR A SUBPROGRAM THIS SMALL.  BUS-DAYS IS
016200*        COMP TO MATCH WS-DAYS-ELAPSED PIC S9(04) COMP IN BOTH
016300*        SLAIDENT AND SLARESOL - CALL ... USING PASSES BY
016400*        REFERENCE, SO THE CALLEE'S PICTURE GOVERNS HOW THAT
016500*        CALLER CELL GETS READ AND WRITTEN - SEE THE 02-0162 NOTE.
016600 LINKAGE SECTION.
016700 01  START-DATE                   PIC 9(08).
016800 01  END-DATE                     PIC 9(08).
016900 01  BUS-DAYS                     PIC S9(04) COMP.
017000
017100*        02-0141 FIX: HOUSEKEEPING THEN MAINLINE, THEN BACK TO
017200*        THE CALLER - NOTHING BELOW 100-EXIT RUNS UNLESS ONE OF
017300*        THE TWO PERFORMS ABOVE CALLS IT ON PURPOSE.
017400 PROCEDURE DIVISION USING START-DATE, END-DATE, BUS-DAYS.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 100-MAINLINE THRU 100-EXIT.
017700     GOBACK.
017800
017900*        POSITION THE CURSOR AT START-DATE.  BUS-DAYS ALWAYS
018000*        COMES BACK ZERO FOR A BACKWARDS OR EQUAL-BOUND RANGE -
018100*        100-MAINLINE'S PERFORM ... UNTIL SIMPLY NEVER FIRES.
018200 000-HOUSEKEEPING.
018300     MOVE ZERO TO BUS-DAYS.
018400     IF END-DATE < START-DATE
018500         GO TO 000-EXIT.
018600     MOVE START-DATE TO WS-WORK-DATE-8.
018700 000-EXIT.
018800     EXIT.
018900
019000*        WALK THE CURSOR FORWARD ONE CALENDAR DAY AT A TIME UNTIL
019100*        IT REACHES END-DATE.  THE INTERVAL IS HALF-OPEN - THE
019200*        DAY THE CURSOR LANDS ON END-DATE ITSELF IS NOT COUNTED,
019300*        SO START-DATE = END-DATE CORRECTLY YIELDS ZERO.
019400 100-MAINLINE.
019500     IF END-DATE < START-DATE
019600         GO TO 100-EXIT.
019700     PERFORM 200-COUNT-ONE-DAY THRU 200-EXIT
019800         UNTIL WS-WORK-DATE-8 NOT LESS THAN END-DATE.
019900 100-EXIT.
020000     EXIT.
020100
020200*        SCORE THE CURSOR'S CURRENT DAY, THEN ADVANCE IT.  ORDER
020300*        MATTERS - THE DAY-OF-WEEK TEST HAS TO RUN BEFORE THE
020400*        CURSOR MOVES OR IT WOULD BE SCORING TOMORROW INSTEAD.
020500 200-COUNT-ONE-DAY.
020600     PERFORM 400-CALC-DAY-OF-WEEK THRU 400-EXIT.
020700     IF NOT WS-DOW-IS-WEEKEND
020800         ADD 1 TO BUS-DAYS.
020900     PERFORM 300-ADD-ONE-DAY THRU 300-EXIT.
021000 200-EXIT.
021100     EXIT.
021200
021300*        ADVANCE THE CURSOR EXACTLY ONE CALENDAR DAY, ROLLING
021400*        MONTH AND YEAR AS NEEDED.  RE-CHECKS THE LEAP-YEAR SWITCH
021500*        EVERY CALL RATHER THAN CACHING IT FOR THE YEAR - CHEAP
021600*        ENOUGH, AND IT AVOIDS A STALE SWITCH AFTER A YEAR ROLL.
021700 300-ADD-ONE-DAY.
021800     PERFORM 350-SET-LEAP-YEAR-SW THRU 350-EXIT.
021900     IF WS-YEAR-IS-LEAP
022000         MOVE 29 TO WS-MONTH-DAYS(2)
022100     ELSE
022200         MOVE 28 TO WS-MONTH-DAYS(2).
022300     ADD 1 TO WS-WORK-DD.
022400     IF WS-WORK-DD > WS-MONTH-DAYS(WS-WORK-MM)
022500         MOVE 1 TO WS-WORK-DD
022600         ADD 1 TO WS-WORK-MM
022700         IF WS-WORK-MM > 12
022800             MOVE 1 TO WS-WORK-MM
022900             ADD 1 TO WS-WORK-CCYY.
023000 300-EXIT.
023100     EXIT.
023200
023300*        DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 - THE
023400*        92-0118 FIX ADDED THE /100 AND /400 TERMS AFTER THE
023500*        ORIGINAL /4-ONLY TEST GOT 1900 WRONG IN UNIT TEST.
023600 350-SET-LEAP-YEAR-SW.
023700     MOVE "N" TO WS-LEAP-YEAR-SW.
023800     COMPUTE WS-LY-DIV4   = WS-WORK-CCYY / 4.
023900     COMPUTE WS-LY-DIV100 = WS-WORK-CCYY / 100.
024000     COMPUTE WS-LY-DIV400 = WS-WORK-CCYY / 400.
024100     IF WS-WORK-CCYY NOT EQUAL (WS-LY-DIV4 * 4)
024200         GO TO 350-EXIT.
024300     IF WS-WORK-CCYY EQUAL (WS-LY-DIV100 * 100)
024400         AND WS-WORK-CCYY NOT EQUAL (WS-LY-DIV400 * 400)
024500         GO TO 350-EXIT.
024600     MOVE "Y" TO WS-LEAP-YEAR-SW.
024700 350-EXIT.
024800     EXIT.
024900
025000*        ZELLER'S CONGRUENCE, GREGORIAN CALENDAR.  RESULT IN
025100*        WS-Z-DOW IS 0=SATURDAY 1=SUNDAY 2=MONDAY...6=FRIDAY.
025200*        JAN AND FEB ARE TREATED AS MONTHS 13 AND 14 OF THE
025300*        PRIOR YEAR, WHICH IS WHY WS-Z-MONTH/WS-Z-YEAR ARE
025400*        ADJUSTED SEPARATELY FROM WS-WORK-MM/WS-WORK-CCYY BELOW
025500*        RATHER THAN COMPUTED DIRECTLY OFF THEM.
025600 400-CALC-DAY-OF-WEEK.
025700     IF WS-WORK-MM < 3
025800         COMPUTE WS-Z-MONTH = WS-WORK-MM + 12
025900         COMPUTE WS-Z-YEAR  = WS-WORK-CCYY - 1
026000     ELSE
026100         MOVE WS-WORK-MM   TO WS-Z-MONTH
026200         MOVE WS-WORK-CCYY TO WS-Z-YEAR.
026300     COMPUTE WS-Z-CENTURY   = WS-Z-YEAR / 100.
026400     COMPUTE WS-Z-YR-OF-CENT = WS-Z-YEAR - (WS-Z-CENTURY * 100).
026500     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-MONTH + 1)) / 5.
026600     COMPUTE WS-Z-TERM2 = WS-Z-YR-OF-CENT / 4.
026700     COMPUTE WS-Z-TERM3 = WS-Z-CENTURY / 4.
026800*        THE FIVE TERMS SUMMED HERE ARE THE STANDARD CONGRUENCE -
026900*        SEE ANY CALENDAR-MATH REFERENCE FOR THE DERIVATION, IT
027000*        IS NOT REPRODUCED HERE.
027100     COMPUTE WS-Z-SUM = WS-WORK-DD + WS-Z-TERM1 + WS-Z-YR-OF-CENT
027200                        + WS-Z-TERM2 + WS-Z-TERM3
027300                        + (5 * WS-Z-CENTURY).
027400     COMPUTE WS-Z-DIV = WS-Z-SUM / 7.
027500     COMPUTE WS-Z-DOW = WS-Z-SUM - (WS-Z-DIV * 7).
027600 400-EXIT.
027700     EXIT.
